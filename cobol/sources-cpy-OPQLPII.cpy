000100******************************************************************
000200* COPYBOOK   :  OPQLPII                                         *
000300* TITLE      :  LINKAGE FOR OPQXPII (OWNER PII MASKING)           *
000400* DESCRIPTION:  OPQDRV1 PASSES THE RAW OWNER E-MAIL AND PHONE     *
000500*               NUMBER; OPQXPII RETURNS THE HASHED E-MAIL AND     *
000600*               THE DIGITS-ONLY NORMALIZED PHONE NUMBER.  NO      *
000700*               INTRINSIC FUNCTION IS USED FOR THE HASH - SEE     *
000800*               OPQXPII B-SERIES FOR THE HAND-CODED ALGORITHM.    *
000900*               COPY INTO LINKAGE OF OPQDRV1 AND OPQXPII.         *
001000******************************************************************
001100* HISTORY OF AMENDMENT:                                         *
001200******************************************************************
001300* OPQ0013 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001400******************************************************************
001500 01  LK-PII-PARMS.
001600     05  LK-PII-OWNEML           PIC X(50).
001700     05  LK-PII-PHONNO           PIC X(20).
001800     05  LK-PII-EMLHASH          PIC X(64).
001900     05  LK-PII-PHONNRM          PIC X(16).
002000     05  FILLER                  PIC X(04).
