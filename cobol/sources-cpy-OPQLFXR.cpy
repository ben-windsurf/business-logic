000100******************************************************************
000200* COPYBOOK   :  OPQLFXR                                         *
000300* TITLE      :  LINKAGE FOR OPQXFXR (FX RATE LOOKUP/CONVERSION)   *
000400* DESCRIPTION:  OPQDRV1 PASSES THE OPPORTUNITY CURRENCY CODE,     *
000500*               CLOSE DATE (OR SPACES) AND AMOUNT (OR SPACES      *
000600*               WHEN NOT PRESENT ON THE SOURCE RECORD); OPQXFXR   *
000700*               SEARCHES THE LOADED FX TABLE FOR THE LATEST RATE  *
000800*               ON OR BEFORE THE CLOSE DATE AND RETURNS THE USD   *
000900*               AMOUNT.  WHEN NO CLOSE DATE IS PRESENT THE LATEST  *
001000*               RATE ON FILE FOR THE CURRENCY IS USED (SEE        *
001100*               OPQXFXR B300).  COPY INTO LINKAGE OF OPQDRV1 AND  *
001200*               OPQXFXR.                                          *
001300******************************************************************
001400* HISTORY OF AMENDMENT:                                         *
001500******************************************************************
001600* OPQ0011 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001700* OPQ0026 - MTANAKA  - 02/14/1997 - ADD LK-FXR-CLOSDTE SO THE     *
001800*                      LATEST-RATE-AS-OF LOOKUP CAN BE DATE       *
001900*                      SENSITIVE INSTEAD OF ALWAYS TAKING THE     *
002000*                      NEWEST TABLE ROW.                          *
002100******************************************************************
002200 01  LK-FXR-PARMS.
002300     05  LK-FXR-CUYCD            PIC X(03).
002400     05  LK-FXR-CLOSDTE          PIC X(08).
002500     05  LK-FXR-AMOUNT           PIC S9(11)V99.
002600     05  LK-FXR-AMTPRES          PIC X(01).
002700         88  LK-FXR-AMOUNT-PRESENT    VALUE "Y".
002800     05  LK-FXR-AMTUSD           PIC S9(11)V99.
002900     05  LK-FXR-FOUND-SW         PIC X(01).
003000         88  LK-FXR-FOUND             VALUE "Y".
003100         88  LK-FXR-NOT-FOUND         VALUE "N".
003200     05  FILLER                  PIC X(04).
