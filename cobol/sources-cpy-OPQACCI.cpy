000100******************************************************************
000200* COPYBOOK   :  OPQACCI                                         *
000300* TITLE      :  ACCOUNT REFERENCE EXTRACT RECORD (ACCOUNT-IN)    *
000400* DESCRIPTION:  ONE ROW OF THE ACCOUNT REFERENCE EXTRACT.  READ  *
000500*               IN FULL AND HELD IN THE OPQTABS ACCOUNT TABLE -  *
000600*               NEVER RE-READ RANDOM BY KEY.                     *
000700******************************************************************
000800* HISTORY OF AMENDMENT:                                         *
000900******************************************************************
001000* OPQ0003 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001100******************************************************************
001200 01  ACCTIN-RECORD.
001300     05  ACCTIN-ACCTID           PIC X(18).
001400     05  ACCTIN-ACCTNM           PIC X(40).
001500     05  ACCTIN-INDCD            PIC X(25).
001600     05  ACCTIN-OWNRID           PIC X(18).
001700     05  FILLER                  PIC X(02).
