000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQVSTG.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE A SOURCE-
001200*               SYSTEM PIPELINE STAGE LABEL AGAINST THE STANDARD
001300*               STAGE TAXONOMY TABLE LOADED BY THE OPQDRV1
001400*               BATCH DRIVER.  A STAGE NOT PRESENT IN THE TABLE
001500*               IS NOT AN ERROR - THE CALLER GETS BACK SPACES
001600*               AND A NOT-FOUND SWITCH, AND OPQVQTY LATER
001700*               RAISES A MISSING_STAGE_MAP ANOMALY FOR IT.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* OPQ0009 - RLYNCH   - 03/11/1991 - INITIAL VERSION.
002300* OPQ0018 - PDSOUZA  - 01/22/1996 - STAGE TABLE HOLDS UP TO 200
002400*                       ROWS NOW INSTEAD OF 50 - MARKETING ADDED
002500*                       REGIONAL PIPELINE VARIANTS.
002600* OPQ0029 - DKAPOOR  - 09/14/1998 - Y2K REMEDIATION SWEEP - NO
002700*                       DATE FIELDS TOUCHED IN THIS ROUTINE, LOG
002800*                       ENTRY MADE FOR THE PROJECT AUDIT TRAIL.
002900* OPQ0041 - SBRENNAN - 05/03/2001 - LEADING/TRAILING SPACE ON
003000*                       THE INBOUND STAGE LABEL WAS CAUSING
003100*                       FALSE MISSES AGAINST THE TABLE - TRIM
003200*                       COMPARE KEY BEFORE THE TABLE SEARCH.
003300*                       TICKET GEBNEXTGEN-1402.
003400*-----------------------------------------------------------------
003500*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.

004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.

005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM OPQVSTG **".

005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
005600* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
005700     COPY OPQCMWS.

005800* SEARCH KEY - THE INBOUND STAGE LABEL WITH TRAILING SPACES
005900* SPLIT OUT SO A SHORT LABEL CAN BE COMPARED BYTE FOR BYTE
006000* AGAINST THE TABLE WITHOUT A LENGTH MISMATCH (OPQ0041).
006100 01  WK-C-STG-SEARCH-AREA.
006200     05  WK-C-STG-SEARCH-KEY     PIC X(25).
006300     05  WK-C-STG-SEARCH-KEY-R REDEFINES WK-C-STG-SEARCH-KEY.
006400         10  WK-C-STG-KEY-BODY   PIC X(24).
006500         10  WK-C-STG-KEY-LAST   PIC X(01).
006600     05  WK-N-STG-MATCH-CNT      PIC 9(05) COMP VALUE ZERO.
006700     05  FILLER                  PIC X(02).

006800 LINKAGE SECTION.
006900*****************
007000* OPQLSTG SUPPLIES ITS OWN LK-STG-PARMS GROUP DIRECTLY - NO
007100* WRAPPING 01 IS USED HERE.
007200     COPY OPQLSTG.
007300* OPQTABS SUPPLIES WK-C-STAGE-TABLE (USED BELOW) PLUS THE FOUR
007400* OTHER REFERENCE/WORK TABLES THIS ROUTINE HAS NO USE FOR.
007500     COPY OPQTABS.
007600 EJECT
007700****************************************************************
007800 PROCEDURE DIVISION USING LK-STG-PARMS WK-C-STAGE-TABLE.
007900****************************************************************
008000 MAIN-MODULE.
008100     PERFORM A000-PROCESS-CALLED-ROUTINE
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008300     EXIT PROGRAM.

008400*---------------------------------------------------------------*
008500 A000-PROCESS-CALLED-ROUTINE.
008600*---------------------------------------------------------------*
008700     MOVE    SPACES              TO    LK-STG-STDSTG.
008800     MOVE    "N"                 TO    LK-STG-FOUND-SW.
008900     MOVE    LK-STG-SRCSTG       TO    WK-C-STG-SEARCH-KEY.

009000     IF  WK-N-STG-CNT = ZERO
009100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009200     PERFORM A100-SEARCH-STAGE-TABLE
009300        THRU A199-SEARCH-STAGE-TABLE-EX
009400        VARYING WK-X-STG-IDX FROM 1 BY 1
009500        UNTIL WK-X-STG-IDX > WK-N-STG-CNT
009600           OR LK-STG-FOUND.

009700     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009800 A100-SEARCH-STAGE-TABLE.
009900     IF  WK-C-STG-SRCSTG(WK-X-STG-IDX) = WK-C-STG-SEARCH-KEY
010000         MOVE    WK-C-STG-STDSTG(WK-X-STG-IDX)
010100                                 TO    LK-STG-STDSTG
010200         MOVE    "Y"             TO    LK-STG-FOUND-SW
010300         ADD     1               TO    WK-N-STG-MATCH-CNT.

010400 A199-SEARCH-STAGE-TABLE-EX.
010500     EXIT.

010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700     EXIT.

010800******************************************************************
010900************** END OF PROGRAM SOURCE -  OPQVSTG ****************
011000******************************************************************
