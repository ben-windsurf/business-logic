000100******************************************************************
000200* COPYBOOK   :  OPQLQTY                                         *
000300* TITLE      :  LINKAGE FOR OPQVQTY (QUALITY ANOMALY CHECKS)      *
000400* DESCRIPTION:  OPQDRV1 PASSES ONE FULLY-TRANSFORMED OUTPUT ROW   *
000500*               PLUS THE RUN CONTROL DATE AND THE FX-FOUND FLAG   *
000600*               CARRIED BACK FROM OPQXFXR; OPQVQTY EVALUATES THE  *
000700*               FIVE ANOMALY RULES AND RETURNS A SMALL TABLE OF   *
000800*               THE CODES THAT FIRED (LK-QTY-CNT MAY BE ZERO).    *
000900*               COPY INTO LINKAGE OF OPQDRV1 AND OPQVQTY.         *
001000******************************************************************
001100* HISTORY OF AMENDMENT:                                         *
001200******************************************************************
001300* OPQ0015 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001400* OPQ0035 - DKAPOOR - 09/21/1998 - ADD LK-QTY-CUYCD - THE         *
001500*                     MISSING_FX RULE ONLY FIRES WHEN A CURRENCY  *
001600*                     CODE WAS ACTUALLY PRESENT ON THE DEAL.      *
001650* OPQ0053 - SBRENNAN - 02/22/2006 - LK-QTY-CODE WAS ONE BYTE      *
001660*                     SHORT OF "MISSING_STAGE_MAP" (17 CHARS) AND *
001670*                     SILENTLY TRUNCATED IT ON THE MOVE IN        *
001680*                     OPQVQTY - WIDENED TO MATCH THE OPQANOM      *
001690*                     ANOM-CODE FIX, FILLER TRIMMED TO SUIT.      *
001695*                     TICKET GEBNEXTGEN-4602.                     *
001700******************************************************************
001800 01  LK-QTY-PARMS.
001900     05  LK-QTY-OPPID            PIC X(18).
002000     05  LK-QTY-CUYCD            PIC X(03).
002100     05  LK-QTY-AMOUNT           PIC S9(11)V99.
002200     05  LK-QTY-AMTPRES          PIC X(01).
002300         88  LK-QTY-AMOUNT-PRESENT    VALUE "Y".
002400     05  LK-QTY-PROBPC           PIC 9(03)V99.
002500     05  LK-QTY-PROBPRES         PIC X(01).
002600         88  LK-QTY-PROB-PRESENT      VALUE "Y".
002700     05  LK-QTY-CLOSDTE          PIC X(08).
002800     05  LK-QTY-STGSTD           PIC X(15).
002900     05  LK-QTY-FXR-FOUND-SW     PIC X(01).
003000         88  LK-QTY-FXR-FOUND         VALUE "Y".
003100     05  LK-QTY-RUN-DATE         PIC X(08).
003200     05  LK-QTY-CNT              PIC 9(01) COMP VALUE ZERO.
003300     05  LK-QTY-ENTRY OCCURS 5 TIMES
003400                             INDEXED BY LK-X-QTY-IDX.
003500         10  LK-QTY-CODE         PIC X(18).
003600         10  LK-QTY-DETAIL       PIC X(60).
003700     05  FILLER                  PIC X(02).
