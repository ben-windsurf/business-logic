000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQXMET.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   13 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE SALES
001200*               METRICS CARRIED ON THE CANONICAL OUTPUT RECORD -
001300*               EXPECTED REVENUE, SALES CYCLE LENGTH IN DAYS,
001400*               AND THE NORMALIZED WON/LOST INDICATORS.  DAY
001500*               ARITHMETIC IS DONE WITH A HAND-CODED JULIAN DAY
001600*               NUMBER CONVERSION (SEE B100) - NO INTRINSIC DATE
001700*               FUNCTION IS CALLED ON THIS SHOP'S COMPILER.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* OPQ0012 - RLYNCH   - 03/13/1991 - INITIAL VERSION.
002300* OPQ0027 - MTANAKA  - 02/17/1997 - EXPECTED REVENUE ROUNDING
002400*                       CHANGED FROM TRUNCATE TO ROUND HALF-UP
002500*                       PER FINANCE REQUEST 1183.
002600* OPQ0033 - DKAPOOR  - 09/16/1998 - Y2K REMEDIATION SWEEP - THE
002700*                       JULIAN DAY NUMBER ROUTINE (B100) TAKES A
002800*                       FULL 4-DIGIT CENTURY-YEAR ALREADY, NO
002900*                       CODE CHANGE, LOG ENTRY MADE FOR THE
003000*                       PROJECT AUDIT TRAIL.
003100* OPQ0047 - SBRENNAN - 01/13/2004 - SALES CYCLE DAYS WAS COMING
003200*                       OUT NEGATIVE WHEN CLOSE PRECEDED CREATE
003300*                       ON A HANDFUL OF BACK-DATED RECORDS -
003400*                       CONFIRMED WITH FINANCE THIS IS EXPECTED
003500*                       AND LEFT AS SIGNED.  TICKET
003600*                       PCRMAKGPI-3305.
003700*-----------------------------------------------------------------
003800*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.

004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.

005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM OPQXMET **".

005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
005900* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
006000     COPY OPQCMWS.

006100* JULIAN DAY NUMBER WORK AREA - ONE SET OF FIELDS REUSED FOR
006200* BOTH THE CLOSE DATE AND THE CREATED DATE (B100).
006300 01  WK-N-MET-JDN-WORK.
006400     05  WK-N-MET-CCYY           PIC 9(04) COMP.
006500     05  WK-N-MET-MM             PIC 9(02) COMP.
006600     05  WK-N-MET-DD             PIC 9(02) COMP.
006700     05  WK-N-MET-ADJ-A          PIC S9(09) COMP.
006800     05  WK-N-MET-ADJ-Y          PIC S9(09) COMP.
006900     05  WK-N-MET-ADJ-M          PIC S9(09) COMP.
007000     05  WK-N-MET-JDN            PIC S9(09) COMP.
007100     05  FILLER                  PIC X(02).

007200 01  WK-C-MET-DATE-AREA.
007300     05  WK-C-MET-DATE           PIC X(08).
007400     05  WK-C-MET-DATE-R REDEFINES WK-C-MET-DATE.
007500         10  WK-C-MET-DATE-CCYY  PIC 9(04).
007600         10  WK-C-MET-DATE-MM    PIC 9(02).
007700         10  WK-C-MET-DATE-DD    PIC 9(02).
007800     05  FILLER                  PIC X(01).

007900 01  WK-N-MET-JDN-CLOSE          PIC S9(09) COMP VALUE ZERO.
008000 01  WK-N-MET-JDN-CREATE         PIC S9(09) COMP VALUE ZERO.
008100 01  WK-N-MET-CALL-CNT           PIC 9(05) COMP VALUE ZERO.

008200 LINKAGE SECTION.
008300*****************
008400* OPQLMET SUPPLIES ITS OWN LK-MET-PARMS GROUP DIRECTLY - NO
008500* WRAPPING 01 IS USED HERE.
008600     COPY OPQLMET.
008700 EJECT
008800****************************************************************
008900 PROCEDURE DIVISION USING LK-MET-PARMS.
009000****************************************************************
009100 MAIN-MODULE.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     EXIT PROGRAM.

009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     ADD     1                   TO    WK-N-MET-CALL-CNT.

009900* EXPECTED REVENUE - AMOUNT-USD AND PROBABILITY ARE ALREADY
010000* ZERO WHEN ABSENT (SEE OPQDRV1 B300/C-SERIES), SO THE FORMULA
010100* NEEDS NO SEPARATE ABSENT-VALUE BRANCH.
010200     COMPUTE LK-MET-EXPREV ROUNDED =
010300             LK-MET-AMTUSD * LK-MET-PROBPC / 100.

010400* SALES CYCLE DAYS
010500     MOVE    "N"                 TO    LK-MET-CYCPRES.
010600     MOVE    ZERO                TO    LK-MET-CYCDAYS.

010700     IF  LK-MET-CLOSDTE NOT = SPACES
010800           AND LK-MET-CREDTE NOT = SPACES
010900         MOVE  LK-MET-CLOSDTE    TO    WK-C-MET-DATE
011000         PERFORM B100-COMPUTE-JULIAN-DAY
011100            THRU B199-COMPUTE-JULIAN-DAY-EX
011200         MOVE  WK-N-MET-JDN      TO    WK-N-MET-JDN-CLOSE

011300         MOVE  LK-MET-CREDTE     TO    WK-C-MET-DATE
011400         PERFORM B100-COMPUTE-JULIAN-DAY
011500            THRU B199-COMPUTE-JULIAN-DAY-EX
011600         MOVE  WK-N-MET-JDN      TO    WK-N-MET-JDN-CREATE

011700         COMPUTE LK-MET-CYCDAYS =
011800                 WK-N-MET-JDN-CLOSE - WK-N-MET-JDN-CREATE
011900         MOVE  "Y"               TO    LK-MET-CYCPRES.

012000* WON / LOST FLAGS
012100     MOVE    ZERO                TO    LK-MET-WONFLAG.
012200     MOVE    ZERO                TO    LK-MET-LSTFLAG.

012300     IF  LK-MET-WONIND = "Y"
012400         MOVE    1               TO    LK-MET-WONFLAG.

012500     IF  LK-MET-CLSIND = "Y" AND LK-MET-WONFLAG = ZERO
012600         MOVE    1               TO    LK-MET-LSTFLAG.

012700     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012800*---------------------------------------------------------------*
012900* B100 CONVERTS THE YYYYMMDD DATE IN WK-C-MET-DATE INTO A
013000* JULIAN DAY NUMBER (WK-N-MET-JDN) USING THE STANDARD FLIEGEL/
013100* VAN FLANDERN INTEGER FORMULA.  ALL DIVISIONS ARE FORCED TO
013200* TRUNCATE BY LANDING EACH STEP IN A COMP FIELD WITH NO
013300* DECIMAL PLACES, THE WAY THIS SHOP HAS ALWAYS DONE INTEGER
013400* DIVISION WITHOUT AN INTRINSIC FUNCTION.
013500*---------------------------------------------------------------*
013600 B100-COMPUTE-JULIAN-DAY.
013700     MOVE    WK-C-MET-DATE-CCYY  TO    WK-N-MET-CCYY.
013800     MOVE    WK-C-MET-DATE-MM    TO    WK-N-MET-MM.
013900     MOVE    WK-C-MET-DATE-DD    TO    WK-N-MET-DD.

014000     COMPUTE WK-N-MET-ADJ-A = (14 - WK-N-MET-MM) / 12.
014100     COMPUTE WK-N-MET-ADJ-Y = WK-N-MET-CCYY + 4800 -
014200             WK-N-MET-ADJ-A.
014300     COMPUTE WK-N-MET-ADJ-M = WK-N-MET-MM + 12 *
014400             WK-N-MET-ADJ-A - 3.

014500     COMPUTE WK-N-MET-JDN =
014600             WK-N-MET-DD
014700             + ((153 * WK-N-MET-ADJ-M) + 2) / 5
014800             + (365 * WK-N-MET-ADJ-Y)
014900             + (WK-N-MET-ADJ-Y / 4)
015000             - (WK-N-MET-ADJ-Y / 100)
015100             + (WK-N-MET-ADJ-Y / 400)
015200             - 32045.

015300 B199-COMPUTE-JULIAN-DAY-EX.
015400     EXIT.

015500 A099-PROCESS-CALLED-ROUTINE-EX.
015600     EXIT.

015700******************************************************************
015800************** END OF PROGRAM SOURCE -  OPQXMET ****************
015900******************************************************************
