000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQDRV1.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   10 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER FOR THE OPPORTUNITY
001200*               QUALITY SUITE.  IT OWNS ALL FILE I/O FOR THE JOB
001300*               STEP - THE OPQV.../OPQX... CALLED ROUTINES DO NO
001400*               I/O OF THEIR OWN, THEY ONLY SEARCH THE IN-MEMORY
001500*               TABLES THIS PROGRAM LOADS AND BUILDS.
001600*
001700*               FLOW:
001800*                 A-SERIES - ACCEPT RUN PARAMETERS, OPEN FILES,
001900*                            LOAD THE ACCOUNT/FX/STAGE TABLES.
002000*                 B-SERIES - READ OPPORTUNITY-IN, KEEP-LATEST-BY-
002100*                            LMODTS DEDUPE INTO THE WORK TABLE.
002200*                 C-SERIES - PER SURVIVING OPPORTUNITY, CALL THE
002300*                            FIVE TRANSFORM ROUTINES AND BUILD
002400*                            THE OUTPUT WORK TABLE ENTRY.
002500*                 D-SERIES - INSERTION-SORT THE OUTPUT TABLE BY
002600*                            CLOSE DATE THEN OPPID (BLANK CLOSE
002700*                            DATE SORTS LAST).
002800*                 E-SERIES - WRITE OPPORTUNITY-OUT IN SORTED
002900*                            ORDER.
003000*                 F-SERIES - CALL OPQVQTY PER SORTED RECORD AND
003100*                            WRITE ANOMALY-OUT.
003200*                 G-SERIES - DISPLAY THE RUN SUMMARY, CLOSE UP.
003300*
003400*=================================================================
003500* HISTORY OF MODIFICATION:
003600*=================================================================
003700* OPQ0016 - RLYNCH   - 03/10/1991 - INITIAL VERSION.
003800* OPQ0017 - RLYNCH   - 03/22/1991 - RUN-CONTROL DATE NOW READ
003900*                       FROM THE PARAMETER CARD (SYSIN) INSTEAD
004000*                       OF ACCEPT FROM DATE - AUDIT WANTED THE
004100*                       RUN DATE TO BE REPEATABLE ON A RERUN.
004200* OPQ0023 - PDSOUZA  - 05/14/1996 - OPPORTUNITY WORK TABLE DEDUPE
004300*                       SEARCH WAS COMPARING THE WHOLE OPPID
004400*                       FIELD INCLUDING TRAILING SPACES FROM A
004500*                       SHORT KEY - MOVE THROUGH A SPACE-FILLED
004600*                       WORKING FIELD FIRST (SAME FIX AS OPQ0044
004700*                       IN OPQVACT).
004800* OPQ0024 - PDSOUZA  - 06/03/1996 - ADD B300-VALIDATE-INPUT-
004900*                       RECORD - A STRUCTURALLY SHORT OR BLANK-
005000*                       KEY OPPORTUNITY RECORD NOW ABENDS THE RUN
005100*                       INSTEAD OF LOADING A GARBAGE ENTRY.
005200* OPQ0025 - MTANAKA  - 01/09/1997 - RAISE ACCOUNT/FX/STAGE TABLE
005300*                       LOAD LIMITS TO MATCH OPQTABS OPQ0019/
005400*                       OPQ0020 - ADD TABLE-FULL ABEND CHECKS.
005500* OPQ0036 - DKAPOOR  - 09/23/1998 - Y2K REMEDIATION SWEEP - THE
005600*                       PARAMETER-CARD RUN DATE AND THE SORT KEY
005700*                       COMPARES ARE ALL STRAIGHT YYYYMMDD
005800*                       ALPHANUMERIC COMPARES, CENTURY-SAFE
005900*                       ALREADY - NO CODE CHANGE, LOG ENTRY MADE
006000*                       FOR THE PROJECT AUDIT TRAIL.
006100* OPQ0039 - MTANAKA  - 07/08/1997 - INSERTION SORT (D-SERIES) WAS
006200*                       PUTTING RECORDS WITH AN EQUAL CLOSE DATE
006300*                       BUT NO OPPID DIFFERENCE CHECK IN LOAD
006400*                       ORDER RATHER THAN OPPID ORDER - ADD THE
006500*                       OPPID TIE-BREAK TO D250.
006600* OPQ0043 - SBRENNAN - 03/11/2000 - RUN SUMMARY WAS COUNTING AN
006700*                       OPPORTUNITY WITH MULTIPLE ANOMALIES ONCE
006800*                       PER ANOMALY INSTEAD OF ONCE PER
006900*                       OPPORTUNITY - ADD THE PER-RECORD "ANY
007000*                       ANOMALY THIS ROW" SWITCH TO F100.
007100* OPQ0050 - SBRENNAN - 09/30/2005 - PASS THE CURRENCY CODE TO
007200*                       OPQVQTY (OPQLQTY OPQ0035) SO MISSING_FX
007300*                       NO LONGER FIRES ON A BLANK-CURRENCY
007400*                       RECORD.  TICKET GEBNEXTGEN-4501.
007500*-----------------------------------------------------------------
007600*
007700 EJECT
007800**********************
007900 ENVIRONMENT DIVISION.
008000**********************
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER.  IBM-AS400.
008300 OBJECT-COMPUTER.  IBM-AS400.
008400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT OPPORTUNITY-IN  ASSIGN TO OPQOPPI
008800            ORGANIZATION    IS SEQUENTIAL
008900            FILE STATUS     IS WK-C-FILE-STATUS.

009000     SELECT ACCOUNT-IN      ASSIGN TO OPQACCI
009100            ORGANIZATION    IS SEQUENTIAL
009200            FILE STATUS     IS WK-C-FILE-STATUS.

009300     SELECT FX-RATE-IN      ASSIGN TO OPQFXRI
009400            ORGANIZATION    IS SEQUENTIAL
009500            FILE STATUS     IS WK-C-FILE-STATUS.

009600     SELECT STAGE-MAP-IN    ASSIGN TO OPQSTGI
009700            ORGANIZATION    IS SEQUENTIAL
009800            FILE STATUS     IS WK-C-FILE-STATUS.

009900     SELECT OPPORTUNITY-OUT ASSIGN TO OPQOPPO
010000            ORGANIZATION    IS SEQUENTIAL
010100            FILE STATUS     IS WK-C-FILE-STATUS.

010200     SELECT ANOMALY-OUT     ASSIGN TO OPQANOM
010300            ORGANIZATION    IS SEQUENTIAL
010400            FILE STATUS     IS WK-C-FILE-STATUS.

010500***************
010600 DATA DIVISION.
010700***************
010800 FILE SECTION.
010900**************
011000* OPQOPPI SUPPLIES ITS OWN 01 OPPIN-RECORD GROUP DIRECTLY - NO
011100* WRAPPING 01 IS USED HERE.
011200 FD  OPPORTUNITY-IN
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS OPPIN-RECORD.
011500     COPY OPQOPPI.

011600 FD  ACCOUNT-IN
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS ACCTIN-RECORD.
011900     COPY OPQACCI.

012000 FD  FX-RATE-IN
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS FXRIN-RECORD.
012300     COPY OPQFXRI.

012400 FD  STAGE-MAP-IN
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS STGIN-RECORD.
012700     COPY OPQSTGI.

012800 FD  OPPORTUNITY-OUT
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS OPPOUT-RECORD.
013100     COPY OPQOPPO.

013200 FD  ANOMALY-OUT
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS ANOMOUT-RECORD.
013500     COPY OPQANOM.

013600 WORKING-STORAGE SECTION.
013700*************************
013800 01  FILLER                          PIC X(24)        VALUE
013900     "** PROGRAM OPQDRV1 **".

014000* ------------------ PROGRAM WORKING STORAGE -------------------*
014100* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
014200* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
014300     COPY OPQCMWS.

014400* REFERENCE AND WORK TABLES - SEE OPQTABS FOR LAYOUT/HISTORY.
014500     COPY OPQTABS.

014600* END-OF-FILE SWITCHES - ONE PER INPUT FILE, THIS PROGRAM HAS
014700* SEVERAL FILES OPEN AT ONCE DURING THE A-SERIES TABLE LOADS.
014800 01  WK-C-EOF-SWITCHES.
014900     05  WK-C-ACCT-EOF-SW        PIC X(01) VALUE "N".
015000         88  WK-C-ACCT-EOF           VALUE "Y".
015100     05  WK-C-FXR-EOF-SW         PIC X(01) VALUE "N".
015200         88  WK-C-FXR-EOF            VALUE "Y".
015300     05  WK-C-STG-EOF-SW         PIC X(01) VALUE "N".
015400         88  WK-C-STG-EOF            VALUE "Y".
015500     05  WK-C-OPP-EOF-SW         PIC X(01) VALUE "N".
015600         88  WK-C-OPP-EOF            VALUE "Y".
015700     05  FILLER                  PIC X(04).

015800* DEDUPE SEARCH KEY - THE INBOUND OPPID MOVED THROUGH A SPACE-
015900* FILLED WORKING FIELD BEFORE THE COMPARE (OPQ0023).
016000 01  WK-C-OPP-SEARCH-AREA.
016100     05  WK-C-OPP-SEARCH-KEY     PIC X(18).
016200     05  WK-C-OPP-SEARCH-KEY-R REDEFINES WK-C-OPP-SEARCH-KEY.
016300         10  WK-C-OPP-KEY-ACCT   PIC X(06).
016400         10  WK-C-OPP-KEY-SEQ    PIC X(12).
016500     05  WK-N-OPP-MATCH-IDX      PIC 9(05) COMP VALUE ZERO.
016600     05  WK-C-OPP-FOUND-SW       PIC X(01) VALUE "N".
016700         88  WK-C-OPP-MATCH-FOUND    VALUE "Y".
016800     05  WK-N-B4-TARGET-IDX      PIC 9(05) COMP VALUE ZERO.
016900     05  FILLER                  PIC X(02).

017000* INSERTION-SORT WORK AREA (D-SERIES) - WK-C-OUT-HOLD-ENTRY IS
017100* SIZED TO MATCH WK-C-OUT-ENTRY BYTE FOR BYTE SO THE WHOLE
017200* OCCURRENCE CAN BE GROUP-MOVED IN ONE SHOT WHILE IT IS SHIFTED
017300* DOWN THE TABLE.
017400 01  WK-C-OUT-HOLD-ENTRY         PIC X(348).
017500 01  WK-C-OUT-HOLD-KEYS.
017600     05  WK-C-OUT-HOLD-CLOSDTE   PIC X(08).
017700     05  WK-C-OUT-HOLD-OPPID     PIC X(18).
017800     05  FILLER                  PIC X(02).
017900 01  WK-N-SRT-OUT                PIC 9(05) COMP VALUE ZERO.
018000 01  WK-N-SRT-J                  PIC S9(05) COMP VALUE ZERO.
018100 01  WK-N-SRT-SHIFT-TO           PIC 9(05) COMP VALUE ZERO.
018200 01  WK-C-OUT-SRT-GT-SW          PIC X(01) VALUE "N".
018300     88  WK-C-OUT-SRT-GREATER        VALUE "Y".

018400* PARAMETER RECORD READ FROM SYSIN AT JOB START (OPQ0017) - ONE
018500* 8-BYTE YYYYMMDD RUN-CONTROL DATE, NOTHING ELSE ON THE CARD.
018600 01  WK-C-PARM-CARD              PIC X(08).

018700* RUN-SUMMARY COUNTERS (G-SERIES).
018800 01  WK-N-RUN-COUNTERS.
018900     05  WK-N-ROWS-IN            PIC 9(07) COMP VALUE ZERO.
019000     05  WK-N-ROWS-OUT           PIC 9(07) COMP VALUE ZERO.
019100     05  WK-N-ANOM-COUNT         PIC 9(07) COMP VALUE ZERO.
019200     05  WK-N-ANOM-ROWS          PIC 9(07) COMP VALUE ZERO.
019300     05  FILLER                  PIC X(04).
019400 01  WK-C-ANY-ANOM-THIS-ROW-SW   PIC X(01) VALUE "N".
019500     88  WK-C-ANY-ANOM-THIS-ROW      VALUE "Y".
019600 01  WK-N-ANOM-SUB                PIC 9(01) COMP VALUE ZERO.

019700* SUBORDINATE CALL PARAMETER AREAS - ONE PER CALLED ROUTINE.
019800* EACH COPYBOOK SUPPLIES ITS OWN LK-XXX-PARMS GROUP DIRECTLY -
019900* NO WRAPPING 01 IS USED HERE.
020000     COPY OPQLSTG.
020100     COPY OPQLACT.
020200     COPY OPQLFXR.
020300     COPY OPQLMET.
020400     COPY OPQLPII.
020500     COPY OPQLQTY.

020600 PROCEDURE DIVISION.
020700****************************************************************
020800 MAIN-MODULE.
020900     PERFORM A000-OPEN-AND-LOAD-TABLES
021000        THRU A099-OPEN-AND-LOAD-TABLES-EX.
021100     PERFORM B000-READ-AND-DEDUPE-OPPORTUNITIES
021200        THRU B099-READ-AND-DEDUPE-OPPORTUNITIES-EX.
021300     PERFORM C000-TRANSFORM-OPPORTUNITIES
021400        THRU C099-TRANSFORM-OPPORTUNITIES-EX.
021500     PERFORM D000-SORT-OUTPUT-TABLE
021600        THRU D099-SORT-OUTPUT-TABLE-EX.
021700     PERFORM E000-WRITE-OPPORTUNITY-OUT
021800        THRU E099-WRITE-OPPORTUNITY-OUT-EX.
021900     PERFORM F000-RUN-QUALITY-CHECKS
022000        THRU F099-RUN-QUALITY-CHECKS-EX.
022100     PERFORM G000-DISPLAY-SUMMARY-AND-CLOSE
022200        THRU G099-DISPLAY-SUMMARY-AND-CLOSE-EX.
022300     GOBACK.

022400*=================================================================
022500* A-SERIES - PARAMETER ACCEPT, FILE OPEN, REFERENCE TABLE LOADS.
022600*=================================================================
022700 A000-OPEN-AND-LOAD-TABLES.
022800*-----------------------------------------------------------------
022900     PERFORM A100-ACCEPT-RUN-PARAMETERS
023000        THRU A199-ACCEPT-RUN-PARAMETERS-EX.
023100     PERFORM A200-OPEN-INPUT-FILES
023200        THRU A299-OPEN-INPUT-FILES-EX.
023300     PERFORM A300-LOAD-ACCOUNT-TABLE
023400        THRU A399-LOAD-ACCOUNT-TABLE-EX.
023500     PERFORM A400-LOAD-FXRATE-TABLE
023600        THRU A499-LOAD-FXRATE-TABLE-EX.
023700     PERFORM A500-LOAD-STAGE-TABLE
023800        THRU A599-LOAD-STAGE-TABLE-EX.

023900 A100-ACCEPT-RUN-PARAMETERS.
024000     ACCEPT   WK-C-PARM-CARD      FROM SYSIN.
024100     MOVE     WK-C-PARM-CARD      TO   WK-C-RUN-DATE.

024200 A199-ACCEPT-RUN-PARAMETERS-EX.
024300     EXIT.

024400 A200-OPEN-INPUT-FILES.
024500     OPEN INPUT  OPPORTUNITY-IN.
024600     IF  NOT WK-C-SUCCESSFUL
024700         DISPLAY "OPQDRV1 - OPEN FILE ERROR - OPPORTUNITY-IN"
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900         GO TO Y900-ABNORMAL-TERMINATION.

025000     OPEN INPUT  ACCOUNT-IN.
025100     IF  NOT WK-C-SUCCESSFUL
025200         DISPLAY "OPQDRV1 - OPEN FILE ERROR - ACCOUNT-IN"
025300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400         GO TO Y900-ABNORMAL-TERMINATION.

025500     OPEN INPUT  FX-RATE-IN.
025600     IF  NOT WK-C-SUCCESSFUL
025700         DISPLAY "OPQDRV1 - OPEN FILE ERROR - FX-RATE-IN"
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025900         GO TO Y900-ABNORMAL-TERMINATION.

026000     OPEN INPUT  STAGE-MAP-IN.
026100     IF  NOT WK-C-SUCCESSFUL
026200         DISPLAY "OPQDRV1 - OPEN FILE ERROR - STAGE-MAP-IN"
026300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400         GO TO Y900-ABNORMAL-TERMINATION.

026500     OPEN OUTPUT OPPORTUNITY-OUT.
026600     IF  NOT WK-C-SUCCESSFUL
026700         DISPLAY "OPQDRV1 - OPEN FILE ERROR - OPPORTUNITY-OUT"
026800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION.

027000     OPEN OUTPUT ANOMALY-OUT.
027100     IF  NOT WK-C-SUCCESSFUL
027200         DISPLAY "OPQDRV1 - OPEN FILE ERROR - ANOMALY-OUT"
027300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400         GO TO Y900-ABNORMAL-TERMINATION.

027500 A299-OPEN-INPUT-FILES-EX.
027600     EXIT.

027700*-----------------------------------------------------------------
027800* A300 LOADS THE ACCOUNT REFERENCE EXTRACT IN FULL - OPQ0025
027900* ABENDS THE RUN RATHER THAN SILENTLY TRUNCATING THE TABLE IF
028000* THE EXTRACT HAS GROWN PAST OPQTABS' WK-N-ACCT-MAX.
028100*-----------------------------------------------------------------
028200 A300-LOAD-ACCOUNT-TABLE.
028300     MOVE    "N"                 TO    WK-C-ACCT-EOF-SW.
028400     READ    ACCOUNT-IN
028500         AT END MOVE "Y"         TO    WK-C-ACCT-EOF-SW.

028600     PERFORM A310-STORE-ACCOUNT-ROW
028700        THRU A319-STORE-ACCOUNT-ROW-EX
028800        UNTIL WK-C-ACCT-EOF.

028900 A310-STORE-ACCOUNT-ROW.
029000     IF  WK-N-ACCT-CNT >= WK-N-ACCT-MAX
029100         DISPLAY "OPQDRV1 - ACCOUNT TABLE FULL AT "
029200                  WK-N-ACCT-MAX " ROWS"
029300         GO TO Y900-ABNORMAL-TERMINATION.

029400     ADD     1                   TO    WK-N-ACCT-CNT.
029500     MOVE    ACCTIN-ACCTID       TO
029600             WK-C-ACCT-ACCTID(WK-N-ACCT-CNT).
029700     MOVE    ACCTIN-ACCTNM       TO
029800             WK-C-ACCT-ACCTNM(WK-N-ACCT-CNT).
029900     MOVE    ACCTIN-INDCD        TO
030000             WK-C-ACCT-INDCD(WK-N-ACCT-CNT).
030100     MOVE    ACCTIN-OWNRID       TO
030200             WK-C-ACCT-OWNRID(WK-N-ACCT-CNT).

030300     READ    ACCOUNT-IN
030400         AT END MOVE "Y"         TO    WK-C-ACCT-EOF-SW.

030500 A319-STORE-ACCOUNT-ROW-EX.
030600     EXIT.

030700 A399-LOAD-ACCOUNT-TABLE-EX.
030800     EXIT.

030900*-----------------------------------------------------------------
031000 A400-LOAD-FXRATE-TABLE.
031100*-----------------------------------------------------------------
031200     MOVE    "N"                 TO    WK-C-FXR-EOF-SW.
031300     READ    FX-RATE-IN
031400         AT END MOVE "Y"         TO    WK-C-FXR-EOF-SW.

031500     PERFORM A410-STORE-FXRATE-ROW
031600        THRU A419-STORE-FXRATE-ROW-EX
031700        UNTIL WK-C-FXR-EOF.

031800 A410-STORE-FXRATE-ROW.
031900     IF  WK-N-FXR-CNT >= WK-N-FXR-MAX
032000         DISPLAY "OPQDRV1 - FX RATE TABLE FULL AT "
032100                  WK-N-FXR-MAX " ROWS"
032200         GO TO Y900-ABNORMAL-TERMINATION.

032300     ADD     1                   TO    WK-N-FXR-CNT.
032400     MOVE    FXRIN-CUYCD         TO
032500             WK-C-FXR-CUYCD(WK-N-FXR-CNT).
032600     MOVE    FXRIN-RATE          TO
032700             WK-N-FXR-RATE(WK-N-FXR-CNT).
032800     MOVE    FXRIN-RATDTE        TO
032900             WK-C-FXR-RATDTE(WK-N-FXR-CNT).

033000     READ    FX-RATE-IN
033100         AT END MOVE "Y"         TO    WK-C-FXR-EOF-SW.

033200 A419-STORE-FXRATE-ROW-EX.
033300     EXIT.

033400 A499-LOAD-FXRATE-TABLE-EX.
033500     EXIT.

033600*-----------------------------------------------------------------
033700 A500-LOAD-STAGE-TABLE.
033800*-----------------------------------------------------------------
033900     MOVE    "N"                 TO    WK-C-STG-EOF-SW.
034000     READ    STAGE-MAP-IN
034100         AT END MOVE "Y"         TO    WK-C-STG-EOF-SW.

034200     PERFORM A510-STORE-STAGE-ROW
034300        THRU A519-STORE-STAGE-ROW-EX
034400        UNTIL WK-C-STG-EOF.

034500 A510-STORE-STAGE-ROW.
034600     IF  WK-N-STG-CNT >= WK-N-STG-MAX
034700         DISPLAY "OPQDRV1 - STAGE TABLE FULL AT "
034800                  WK-N-STG-MAX " ROWS"
034900         GO TO Y900-ABNORMAL-TERMINATION.

035000     ADD     1                   TO    WK-N-STG-CNT.
035100     MOVE    STGIN-SRCSTG        TO
035200             WK-C-STG-SRCSTG(WK-N-STG-CNT).
035300     MOVE    STGIN-STDSTG        TO
035400             WK-C-STG-STDSTG(WK-N-STG-CNT).

035500     READ    STAGE-MAP-IN
035600         AT END MOVE "Y"         TO    WK-C-STG-EOF-SW.

035700 A519-STORE-STAGE-ROW-EX.
035800     EXIT.

035900 A599-LOAD-STAGE-TABLE-EX.
036000     EXIT.

036100 A099-OPEN-AND-LOAD-TABLES-EX.
036200     EXIT.

036300*=================================================================
036400* B-SERIES - READ OPPORTUNITY-IN, KEEP-LATEST-BY-LMODTS DEDUPE.
036500*=================================================================
036600 B000-READ-AND-DEDUPE-OPPORTUNITIES.
036700*-----------------------------------------------------------------
036800     MOVE    "N"                 TO    WK-C-OPP-EOF-SW.
036900     READ    OPPORTUNITY-IN
037000         AT END MOVE "Y"         TO    WK-C-OPP-EOF-SW.

037100     PERFORM B100-LOAD-OR-REPLACE-ROW
037200        THRU B199-LOAD-OR-REPLACE-ROW-EX
037300        UNTIL WK-C-OPP-EOF.

037400 B099-READ-AND-DEDUPE-OPPORTUNITIES-EX.
037500     EXIT.

037600*-----------------------------------------------------------------
037700* B100 IS THE DEDUPE HEART OF THE JOB - A LINEAR SEARCH OF THE
037800* WORK TABLE BUILT SO FAR FOR A MATCHING OPPID; A MATCH IS
037900* REPLACED ONLY WHEN THE NEW ROW'S LMODTS IS THE GREATER OF THE
038000* TWO (OPQ0023), OTHERWISE A NEW ROW IS APPENDED.
038100*-----------------------------------------------------------------
038200 B100-LOAD-OR-REPLACE-ROW.
038300     ADD     1                   TO    WK-N-ROWS-IN.
038400     PERFORM B300-VALIDATE-INPUT-RECORD
038500        THRU B399-VALIDATE-INPUT-RECORD-EX.

038600     MOVE    SPACES              TO    WK-C-OPP-SEARCH-KEY.
038700     MOVE    OPPIN-OPPID         TO    WK-C-OPP-SEARCH-KEY.
038800     MOVE    "N"                 TO    WK-C-OPP-FOUND-SW.
038900     MOVE    ZERO                TO    WK-N-OPP-MATCH-IDX.

039000     IF  WK-N-OPP-CNT NOT = ZERO
039100         PERFORM B200-SEARCH-OPP-TABLE
039200            THRU B299-SEARCH-OPP-TABLE-EX
039300            VARYING WK-X-OPP-IDX FROM 1 BY 1
039400            UNTIL WK-X-OPP-IDX > WK-N-OPP-CNT
039500               OR WK-C-OPP-MATCH-FOUND
039600     END-IF.

039700     IF  WK-C-OPP-MATCH-FOUND
039800         IF  OPPIN-LMODTS > WK-C-OPP-LMODTS(WK-N-OPP-MATCH-IDX)
039900             MOVE    WK-N-OPP-MATCH-IDX  TO   WK-N-B4-TARGET-IDX
040000             PERFORM B400-STORE-OPP-ROW
040100                THRU B499-STORE-OPP-ROW-EX
040200         END-IF
040300     ELSE
040400         IF  WK-N-OPP-CNT >= WK-N-OPP-MAX
040500             DISPLAY "OPQDRV1 - OPPORTUNITY WORK TABLE FULL AT "
040600                      WK-N-OPP-MAX " ROWS"
040700             GO TO Y900-ABNORMAL-TERMINATION
040800         END-IF
040900         ADD     1               TO    WK-N-OPP-CNT
041000         MOVE    WK-N-OPP-CNT        TO   WK-N-B4-TARGET-IDX
041100         PERFORM B400-STORE-OPP-ROW
041200            THRU B499-STORE-OPP-ROW-EX
041300     END-IF.

041400     READ    OPPORTUNITY-IN
041500         AT END MOVE "Y"         TO    WK-C-OPP-EOF-SW.

041600 B199-LOAD-OR-REPLACE-ROW-EX.
041700     EXIT.

041800 B200-SEARCH-OPP-TABLE.
041900     IF  WK-C-OPP-OPPID(WK-X-OPP-IDX) = WK-C-OPP-SEARCH-KEY
042000         MOVE    WK-X-OPP-IDX    TO    WK-N-OPP-MATCH-IDX
042100         MOVE    "Y"             TO    WK-C-OPP-FOUND-SW.

042200 B299-SEARCH-OPP-TABLE-EX.
042300     EXIT.

042400*-----------------------------------------------------------------
042500* B300 IS THE "STRUCTURALLY INVALID INPUT ABORTS THE RUN" CHECK -
042600* A RECORD WITH NO OPPID IS NOT A DEAL, IT IS A BAD EXTRACT.
042700*-----------------------------------------------------------------
042800 B300-VALIDATE-INPUT-RECORD.
042900     IF  OPPIN-OPPID = SPACES OR LOW-VALUES
043000         DISPLAY "OPQDRV1 - INVALID INPUT - OPPID MISSING ON "
043100                  "OPPORTUNITY-IN RECORD " WK-N-ROWS-IN
043200         GO TO Y900-ABNORMAL-TERMINATION.

043300 B399-VALIDATE-INPUT-RECORD-EX.
043400     EXIT.

043500*-----------------------------------------------------------------
043600* B400 COPIES THE CURRENT OPPIN-RECORD INTO WORK-TABLE ENTRY
043700* WK-N-B4-TARGET-IDX, ALSO DERIVING THE AMOUNT/PROBABILITY
043800* PRESENCE FLAGS THE REST OF THE PIPELINE RELIES ON.
043900*-----------------------------------------------------------------
044000 B400-STORE-OPP-ROW.
044100     MOVE    OPPIN-OPPID         TO
044200             WK-C-OPP-OPPID(WK-N-B4-TARGET-IDX).
044300     MOVE    OPPIN-ACCTID        TO
044400             WK-C-OPP-ACCTID(WK-N-B4-TARGET-IDX).
044500     MOVE    OPPIN-OPPNAME       TO
044600             WK-C-OPP-OPPNAME(WK-N-B4-TARGET-IDX).
044700     MOVE    OPPIN-STGNAME       TO
044800             WK-C-OPP-STGNAME(WK-N-B4-TARGET-IDX).
044900     MOVE    OPPIN-CUYCD         TO
045000             WK-C-OPP-CUYCD(WK-N-B4-TARGET-IDX).
045100     MOVE    OPPIN-PROBPC        TO
045200             WK-C-OPP-PROBPC(WK-N-B4-TARGET-IDX).
045300     MOVE    OPPIN-CLOSDTE       TO
045400             WK-C-OPP-CLOSDTE(WK-N-B4-TARGET-IDX).
045500     MOVE    OPPIN-CREDTE        TO
045600             WK-C-OPP-CREDTE(WK-N-B4-TARGET-IDX).
045700     MOVE    OPPIN-LMODTS        TO
045800             WK-C-OPP-LMODTS(WK-N-B4-TARGET-IDX).
045900     MOVE    OPPIN-OWNEML        TO
046000             WK-C-OPP-OWNEML(WK-N-B4-TARGET-IDX).
046100     MOVE    OPPIN-PHONNO        TO
046200             WK-C-OPP-PHONNO(WK-N-B4-TARGET-IDX).
046300     MOVE    OPPIN-WONIND        TO
046400             WK-C-OPP-WONIND(WK-N-B4-TARGET-IDX).
046500     MOVE    OPPIN-CLSIND        TO
046600             WK-C-OPP-CLSIND(WK-N-B4-TARGET-IDX).

046700     IF  OPPIN-AMOUNT-R = SPACES
046800         MOVE    ZERO            TO
046900                 WK-C-OPP-AMOUNT(WK-N-B4-TARGET-IDX)
047000         MOVE    "N"             TO
047100                 WK-C-OPP-AMTPRES(WK-N-B4-TARGET-IDX)
047200     ELSE
047300         MOVE    OPPIN-AMOUNT    TO
047400                 WK-C-OPP-AMOUNT(WK-N-B4-TARGET-IDX)
047500         MOVE    "Y"             TO
047600                 WK-C-OPP-AMTPRES(WK-N-B4-TARGET-IDX)
047700     END-IF.

047800     IF  OPPIN-PROBPC = SPACES
047900         MOVE    ZERO            TO
048000                 WK-C-OPP-PROBPC(WK-N-B4-TARGET-IDX)
048100         MOVE    "N"             TO
048200                 WK-C-OPP-PROBPRES(WK-N-B4-TARGET-IDX)
048300     ELSE
048400         MOVE    "Y"             TO
048500                 WK-C-OPP-PROBPRES(WK-N-B4-TARGET-IDX)
048600     END-IF.

048700 B499-STORE-OPP-ROW-EX.
048800     EXIT.

048900*=================================================================
049000* C-SERIES - RUN EACH SURVIVING OPPORTUNITY THROUGH THE FIVE
049100* TRANSFORM ROUTINES AND APPEND ONE ROW TO THE OUTPUT TABLE.
049200*=================================================================
049300 C000-TRANSFORM-OPPORTUNITIES.
049400*-----------------------------------------------------------------
049500     IF  WK-N-OPP-CNT = ZERO
049600         GO TO C099-TRANSFORM-OPPORTUNITIES-EX.

049700     PERFORM C100-TRANSFORM-ONE-OPPORTUNITY
049800        THRU C199-TRANSFORM-ONE-OPPORTUNITY-EX
049900        VARYING WK-X-OPP-IDX FROM 1 BY 1
050000        UNTIL WK-X-OPP-IDX > WK-N-OPP-CNT.

050100 C099-TRANSFORM-OPPORTUNITIES-EX.
050200     EXIT.

050300 C100-TRANSFORM-ONE-OPPORTUNITY.
050400     ADD     1                   TO    WK-N-OUT-CNT.

050500     MOVE    WK-C-OPP-OPPID(WK-X-OPP-IDX)    TO
050600             WK-C-OUT-OPPID(WK-N-OUT-CNT).
050700     MOVE    WK-C-OPP-ACCTID(WK-X-OPP-IDX)   TO
050800             WK-C-OUT-ACCTID(WK-N-OUT-CNT).
050900     MOVE    WK-C-OPP-OPPNAME(WK-X-OPP-IDX)  TO
051000             WK-C-OUT-OPPNAME(WK-N-OUT-CNT).
051100     MOVE    WK-C-OPP-STGNAME(WK-X-OPP-IDX)  TO
051200             WK-C-OUT-STGNAME(WK-N-OUT-CNT).
051300     MOVE    WK-C-OPP-AMOUNT(WK-X-OPP-IDX)   TO
051400             WK-C-OUT-AMOUNT(WK-N-OUT-CNT).
051500     MOVE    WK-C-OPP-CUYCD(WK-X-OPP-IDX)    TO
051600             WK-C-OUT-CUYCD(WK-N-OUT-CNT).
051700     MOVE    WK-C-OPP-PROBPC(WK-X-OPP-IDX)   TO
051800             WK-C-OUT-PROBPC(WK-N-OUT-CNT).
051900     MOVE    WK-C-OPP-CLOSDTE(WK-X-OPP-IDX)  TO
052000             WK-C-OUT-CLOSDTE(WK-N-OUT-CNT).
052100     MOVE    WK-C-OPP-CREDTE(WK-X-OPP-IDX)   TO
052200             WK-C-OUT-CREDTE(WK-N-OUT-CNT).
052300     MOVE    WK-C-OPP-LMODTS(WK-X-OPP-IDX)   TO
052400             WK-C-OUT-LMODTS(WK-N-OUT-CNT).
052500     MOVE    WK-C-OPP-AMTPRES(WK-X-OPP-IDX)  TO
052600             WK-C-OUT-AMTPRES(WK-N-OUT-CNT).
052700     MOVE    WK-C-OPP-PROBPRES(WK-X-OPP-IDX) TO
052800             WK-C-OUT-PROBPRES(WK-N-OUT-CNT).

052900* STAGE NORMALIZATION.
053000     MOVE    WK-C-OPP-STGNAME(WK-X-OPP-IDX)  TO   LK-STG-SRCSTG.
053100     CALL "OPQVSTG" USING LK-STG-PARMS WK-C-STAGE-TABLE.
053200     MOVE    LK-STG-STDSTG       TO
053300             WK-C-OUT-STGSTD(WK-N-OUT-CNT).

053400* ACCOUNT ENRICHMENT.
053500     MOVE    WK-C-OPP-ACCTID(WK-X-OPP-IDX)   TO   LK-ACT-ACCTID.
053600     CALL "OPQVACT" USING LK-ACT-PARMS WK-C-ACCOUNT-TABLE.
053700     MOVE    LK-ACT-ACCTNM       TO
053800             WK-C-OUT-ACCTNM(WK-N-OUT-CNT).
053900     MOVE    LK-ACT-INDCD        TO
054000             WK-C-OUT-ACCTIND(WK-N-OUT-CNT).

054100* FX CONVERSION.
054200     MOVE    WK-C-OPP-CUYCD(WK-X-OPP-IDX)    TO   LK-FXR-CUYCD.
054300     MOVE    WK-C-OPP-CLOSDTE(WK-X-OPP-IDX)  TO   LK-FXR-CLOSDTE.
054400     MOVE    WK-C-OPP-AMOUNT(WK-X-OPP-IDX)   TO   LK-FXR-AMOUNT.
054500     MOVE    WK-C-OPP-AMTPRES(WK-X-OPP-IDX)  TO   LK-FXR-AMTPRES.
054600     CALL "OPQXFXR" USING LK-FXR-PARMS WK-C-FXRATE-TABLE.
054700     MOVE    LK-FXR-AMTUSD       TO
054800             WK-C-OUT-AMTUSD(WK-N-OUT-CNT).
054900     MOVE    LK-FXR-FOUND-SW     TO
055000             WK-C-OUT-FXRFND(WK-N-OUT-CNT).

055100* METRICS - EXPECTED REVENUE, SALES-CYCLE DAYS, WON/LOST.
055200     MOVE    LK-FXR-AMTUSD       TO   LK-MET-AMTUSD.
055300     MOVE    WK-C-OPP-PROBPC(WK-X-OPP-IDX)   TO   LK-MET-PROBPC.
055400     MOVE    WK-C-OPP-CREDTE(WK-X-OPP-IDX)   TO   LK-MET-CREDTE.
055500     MOVE    WK-C-OPP-CLOSDTE(WK-X-OPP-IDX)  TO   LK-MET-CLOSDTE.
055600     MOVE    WK-C-OPP-WONIND(WK-X-OPP-IDX)   TO   LK-MET-WONIND.
055700     MOVE    WK-C-OPP-CLSIND(WK-X-OPP-IDX)   TO   LK-MET-CLSIND.
055800     CALL "OPQXMET" USING LK-MET-PARMS.
055900     MOVE    LK-MET-EXPREV       TO
056000             WK-C-OUT-EXPREV(WK-N-OUT-CNT).
056100     MOVE    LK-MET-CYCDAYS      TO
056200             WK-C-OUT-CYCDAYS(WK-N-OUT-CNT).
056300     MOVE    LK-MET-WONFLAG      TO
056400             WK-C-OUT-WONIND(WK-N-OUT-CNT).
056500     MOVE    LK-MET-LSTFLAG      TO
056600             WK-C-OUT-LSTIND(WK-N-OUT-CNT).

056700* PII MASKING.
056800     MOVE    WK-C-OPP-OWNEML(WK-X-OPP-IDX)   TO   LK-PII-OWNEML.
056900     MOVE    WK-C-OPP-PHONNO(WK-X-OPP-IDX)   TO   LK-PII-PHONNO.
057000     CALL "OPQXPII" USING LK-PII-PARMS.
057100     MOVE    LK-PII-EMLHASH      TO
057200             WK-C-OUT-EMLHASH(WK-N-OUT-CNT).
057300     MOVE    LK-PII-PHONNRM      TO
057400             WK-C-OUT-PHONNRM(WK-N-OUT-CNT).

057500 C199-TRANSFORM-ONE-OPPORTUNITY-EX.
057600     EXIT.

057700*=================================================================
057800* D-SERIES - INSERTION SORT THE OUTPUT TABLE BY CLOSE DATE
057900* ASCENDING THEN OPPID ASCENDING; A BLANK CLOSE DATE SORTS LAST
058000* (OPQ0039 ADDED THE OPPID TIE-BREAK).  SAME TECHNIQUE THIS SHOP
058100* USES FOR SMALL IN-MEMORY ARRAYS ELSEWHERE - WORK BACKWARDS
058200* FROM EACH NEW ELEMENT UNTIL THE CORRECT SLOT IS FOUND.
058300*=================================================================
058400 D000-SORT-OUTPUT-TABLE.
058500*-----------------------------------------------------------------
058600     IF  WK-N-OUT-CNT < 2
058700         GO TO D099-SORT-OUTPUT-TABLE-EX.

058800     PERFORM D200-INSERT-ONE-ENTRY
058900        THRU D299-INSERT-ONE-ENTRY-EX
059000        VARYING WK-N-SRT-OUT FROM 2 BY 1
059100        UNTIL WK-N-SRT-OUT > WK-N-OUT-CNT.

059200 D099-SORT-OUTPUT-TABLE-EX.
059300     EXIT.

059400 D200-INSERT-ONE-ENTRY.
059500     MOVE    WK-C-OUT-ENTRY(WK-N-SRT-OUT)     TO
059600             WK-C-OUT-HOLD-ENTRY.
059700     MOVE    WK-C-OUT-CLOSDTE(WK-N-SRT-OUT)   TO
059800             WK-C-OUT-HOLD-CLOSDTE.
059900     MOVE    WK-C-OUT-OPPID(WK-N-SRT-OUT)     TO
060000             WK-C-OUT-HOLD-OPPID.
060100     COMPUTE WK-N-SRT-J = WK-N-SRT-OUT - 1.

060200     PERFORM D250-TEST-GREATER
060300        THRU D259-TEST-GREATER-EX.

060400     PERFORM D300-SHIFT-ONE-RIGHT
060500        THRU D399-SHIFT-ONE-RIGHT-EX
060600        UNTIL WK-N-SRT-J < 1 OR NOT WK-C-OUT-SRT-GREATER.

060700     COMPUTE WK-N-SRT-J = WK-N-SRT-J + 1.
060800     MOVE    WK-C-OUT-HOLD-ENTRY TO    WK-C-OUT-ENTRY(WK-N-SRT-J).

060900 D299-INSERT-ONE-ENTRY-EX.
061000     EXIT.

061100*-----------------------------------------------------------------
061200* D250 SETS WK-C-OUT-SRT-GT-SW TO "Y" WHEN THE TABLE ENTRY AT
061300* WK-N-SRT-J SHOULD END UP AFTER THE ROW BEING INSERTED (I.E.
061400* THE ENTRY IS "GREATER" IN CLOSE-DATE/OPPID ORDER, WITH BLANK
061500* CLOSE DATES TREATED AS HIGHEST).
061600*-----------------------------------------------------------------
061700 D250-TEST-GREATER.
061800     MOVE    "N"                 TO    WK-C-OUT-SRT-GT-SW.

061900     IF  WK-C-OUT-CLOSDTE(WK-N-SRT-J) = SPACES
062000           AND WK-C-OUT-HOLD-CLOSDTE NOT = SPACES
062100         MOVE    "Y"             TO    WK-C-OUT-SRT-GT-SW
062200     END-IF.

062300     IF  WK-C-OUT-CLOSDTE(WK-N-SRT-J) NOT = SPACES
062400           AND WK-C-OUT-HOLD-CLOSDTE NOT = SPACES
062500           AND WK-C-OUT-CLOSDTE(WK-N-SRT-J) >
062600               WK-C-OUT-HOLD-CLOSDTE
062700         MOVE    "Y"             TO    WK-C-OUT-SRT-GT-SW
062800     END-IF.

062900     IF  WK-C-OUT-CLOSDTE(WK-N-SRT-J) = WK-C-OUT-HOLD-CLOSDTE
063000           AND WK-C-OUT-OPPID(WK-N-SRT-J) >
063100               WK-C-OUT-HOLD-OPPID
063200         MOVE    "Y"             TO    WK-C-OUT-SRT-GT-SW
063300     END-IF.

063400 D259-TEST-GREATER-EX.
063500     EXIT.

063600 D300-SHIFT-ONE-RIGHT.
063700     COMPUTE WK-N-SRT-SHIFT-TO = WK-N-SRT-J + 1.
063800     MOVE    WK-C-OUT-ENTRY(WK-N-SRT-J)   TO
063900             WK-C-OUT-ENTRY(WK-N-SRT-SHIFT-TO).
064000     COMPUTE WK-N-SRT-J = WK-N-SRT-J - 1.

064100     IF  WK-N-SRT-J >= 1
064200         PERFORM D250-TEST-GREATER
064300            THRU D259-TEST-GREATER-EX
064400     ELSE
064500         MOVE    "N"             TO    WK-C-OUT-SRT-GT-SW
064600     END-IF.

064700 D399-SHIFT-ONE-RIGHT-EX.
064800     EXIT.

064900*=================================================================
065000* E-SERIES - WRITE THE SORTED OUTPUT TABLE TO OPPORTUNITY-OUT.
065100*=================================================================
065200 E000-WRITE-OPPORTUNITY-OUT.
065300*-----------------------------------------------------------------
065400     IF  WK-N-OUT-CNT = ZERO
065500         GO TO E099-WRITE-OPPORTUNITY-OUT-EX.

065600     PERFORM E100-WRITE-ONE-OUTPUT-ROW
065700        THRU E199-WRITE-ONE-OUTPUT-ROW-EX
065800        VARYING WK-X-OUT-IDX FROM 1 BY 1
065900        UNTIL WK-X-OUT-IDX > WK-N-OUT-CNT.

066000 E099-WRITE-OPPORTUNITY-OUT-EX.
066100     EXIT.

066200 E100-WRITE-ONE-OUTPUT-ROW.
066300     MOVE    SPACES              TO    OPPOUT-RECORD.
066400     MOVE    WK-C-OUT-OPPID(WK-X-OUT-IDX)    TO   OUT-OPPID.
066500     MOVE    WK-C-OUT-ACCTID(WK-X-OUT-IDX)   TO   OUT-ACCTID.
066600     MOVE    WK-C-OUT-ACCTNM(WK-X-OUT-IDX)   TO   OUT-ACCTNM.
066700     MOVE    WK-C-OUT-ACCTIND(WK-X-OUT-IDX)  TO   OUT-ACCTIND.
066800     MOVE    WK-C-OUT-OPPNAME(WK-X-OUT-IDX)  TO   OUT-OPPNAME.
066900     MOVE    WK-C-OUT-STGNAME(WK-X-OUT-IDX)  TO   OUT-STGNAME.
067000     MOVE    WK-C-OUT-STGSTD(WK-X-OUT-IDX)   TO   OUT-STGSTD.
067100     MOVE    WK-C-OUT-AMOUNT(WK-X-OUT-IDX)   TO   OUT-AMOUNT.
067200     MOVE    WK-C-OUT-CUYCD(WK-X-OUT-IDX)    TO   OUT-CUYCD.
067300     MOVE    WK-C-OUT-AMTUSD(WK-X-OUT-IDX)   TO   OUT-AMTUSD.
067400     MOVE    WK-C-OUT-EXPREV(WK-X-OUT-IDX)   TO   OUT-EXPREV.
067500     MOVE    WK-C-OUT-PROBPC(WK-X-OUT-IDX)   TO   OUT-PROBPC.
067600     MOVE    WK-C-OUT-CLOSDTE(WK-X-OUT-IDX)  TO   OUT-CLOSDTE.
067700     MOVE    WK-C-OUT-CREDTE(WK-X-OUT-IDX)   TO   OUT-CREDTE.
067800     MOVE    WK-C-OUT-LMODTS(WK-X-OUT-IDX)   TO   OUT-LMODTS.
067900     MOVE    WK-C-OUT-CYCDAYS(WK-X-OUT-IDX)  TO   OUT-CYCDAYS.
068000     MOVE    WK-C-OUT-EMLHASH(WK-X-OUT-IDX)  TO   OUT-EMLHASH.
068100     MOVE    WK-C-OUT-PHONNRM(WK-X-OUT-IDX)  TO   OUT-PHONNRM.
068200     MOVE    WK-C-OUT-WONIND(WK-X-OUT-IDX)   TO   OUT-WONIND.
068300     MOVE    WK-C-OUT-LSTIND(WK-X-OUT-IDX)   TO   OUT-LSTIND.

068400     WRITE   OPPOUT-RECORD.
068500     IF  NOT WK-C-SUCCESSFUL
068600         DISPLAY "OPQDRV1 - WRITE ERROR - OPPORTUNITY-OUT"
068700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068800         GO TO Y900-ABNORMAL-TERMINATION.

068900     ADD     1                   TO    WK-N-ROWS-OUT.

069000 E199-WRITE-ONE-OUTPUT-ROW-EX.
069100     EXIT.

069200*=================================================================
069300* F-SERIES - RUN THE FIVE QUALITY RULES OVER EVERY SORTED OUTPUT
069400* ROW (SAME ORDER AS WRITTEN TO OPPORTUNITY-OUT) AND WRITE ZERO
069500* OR MORE ANOMALY-OUT RECORDS PER ROW.
069600*=================================================================
069700 F000-RUN-QUALITY-CHECKS.
069800*-----------------------------------------------------------------
069900     IF  WK-N-OUT-CNT = ZERO
070000         GO TO F099-RUN-QUALITY-CHECKS-EX.

070100     PERFORM F100-CHECK-ONE-OUTPUT-ROW
070200        THRU F199-CHECK-ONE-OUTPUT-ROW-EX
070300        VARYING WK-X-OUT-IDX FROM 1 BY 1
070400        UNTIL WK-X-OUT-IDX > WK-N-OUT-CNT.

070500 F099-RUN-QUALITY-CHECKS-EX.
070600     EXIT.

070700 F100-CHECK-ONE-OUTPUT-ROW.
070800     MOVE    WK-C-OUT-OPPID(WK-X-OUT-IDX)    TO   LK-QTY-OPPID.
070900     MOVE    WK-C-OUT-CUYCD(WK-X-OUT-IDX)    TO   LK-QTY-CUYCD.
071000     MOVE    WK-C-OUT-AMOUNT(WK-X-OUT-IDX)   TO   LK-QTY-AMOUNT.
071100     MOVE    WK-C-OUT-AMTPRES(WK-X-OUT-IDX)  TO   LK-QTY-AMTPRES.
071200     MOVE    WK-C-OUT-PROBPC(WK-X-OUT-IDX)   TO   LK-QTY-PROBPC.
071300     MOVE    WK-C-OUT-PROBPRES(WK-X-OUT-IDX) TO   LK-QTY-PROBPRES.
071400     MOVE    WK-C-OUT-CLOSDTE(WK-X-OUT-IDX)  TO   LK-QTY-CLOSDTE.
071500     MOVE    WK-C-OUT-STGSTD(WK-X-OUT-IDX)   TO   LK-QTY-STGSTD.
071600     MOVE    WK-C-OUT-FXRFND(WK-X-OUT-IDX)   TO   LK-QTY-FXR-FOUND-SW.
071700     MOVE    WK-C-RUN-DATE                   TO   LK-QTY-RUN-DATE.

071800     CALL "OPQVQTY" USING LK-QTY-PARMS.

071900     MOVE    "N"                 TO    WK-C-ANY-ANOM-THIS-ROW-SW.

072000     IF  LK-QTY-CNT NOT = ZERO
072100         PERFORM F200-WRITE-ONE-ANOMALY
072200            THRU F299-WRITE-ONE-ANOMALY-EX
072300            VARYING WK-N-ANOM-SUB FROM 1 BY 1
072400            UNTIL WK-N-ANOM-SUB > LK-QTY-CNT
072500     END-IF.

072600     IF  WK-C-ANY-ANOM-THIS-ROW
072700         ADD     1               TO    WK-N-ANOM-ROWS.

072800 F199-CHECK-ONE-OUTPUT-ROW-EX.
072900     EXIT.

073000 F200-WRITE-ONE-ANOMALY.
073100     MOVE    SPACES              TO    ANOMOUT-RECORD.
073200     MOVE    LK-QTY-OPPID        TO    ANOM-OPPID.
073300     MOVE    LK-QTY-CODE(WK-N-ANOM-SUB)      TO   ANOM-CODE.
073400     MOVE    LK-QTY-DETAIL(WK-N-ANOM-SUB)    TO   ANOM-DETAIL.

073500     WRITE   ANOMOUT-RECORD.
073600     IF  NOT WK-C-SUCCESSFUL
073700         DISPLAY "OPQDRV1 - WRITE ERROR - ANOMALY-OUT"
073800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073900         GO TO Y900-ABNORMAL-TERMINATION.

074000     ADD     1                   TO    WK-N-ANOM-COUNT.
074100     MOVE    "Y"                 TO    WK-C-ANY-ANOM-THIS-ROW-SW.

074200 F299-WRITE-ONE-ANOMALY-EX.
074300     EXIT.

074400*=================================================================
074500* G-SERIES - DISPLAY THE RUN SUMMARY AND CLOSE ALL FILES.
074600*=================================================================
074700 G000-DISPLAY-SUMMARY-AND-CLOSE.
074800*-----------------------------------------------------------------
074900     DISPLAY "OPQDRV1 - OPPORTUNITY QUALITY BATCH RUN SUMMARY".
075000     DISPLAY "  RUN DATE            : " WK-C-RUN-DATE.
075100     DISPLAY "  ROWS IN              : " WK-N-ROWS-IN.
075200     DISPLAY "  ROWS OUT             : " WK-N-ROWS-OUT.
075300     DISPLAY "  ANOMALY COUNT        : " WK-N-ANOM-COUNT.
075400     DISPLAY "  ANOMALY ROWS         : " WK-N-ANOM-ROWS.

075500     PERFORM Z000-CLOSE-ALL-FILES
075600        THRU Z999-CLOSE-ALL-FILES-EX.

075700 G099-DISPLAY-SUMMARY-AND-CLOSE-EX.
075800     EXIT.

075900*---------------------------------------------------------------*
076000*                   PROGRAM SUBROUTINES                        *
076100*---------------------------------------------------------------*
076200 Y900-ABNORMAL-TERMINATION.
076300     PERFORM Z000-CLOSE-ALL-FILES
076400        THRU Z999-CLOSE-ALL-FILES-EX.
076500     MOVE     16                 TO    RETURN-CODE.
076600     GOBACK.

076700 Z000-CLOSE-ALL-FILES.
076800     CLOSE   OPPORTUNITY-IN  ACCOUNT-IN  FX-RATE-IN  STAGE-MAP-IN
076900             OPPORTUNITY-OUT ANOMALY-OUT.

077000 Z999-CLOSE-ALL-FILES-EX.
077100     EXIT.

077200******************************************************************
077300************** END OF PROGRAM SOURCE -  OPQDRV1 ****************
077400******************************************************************
