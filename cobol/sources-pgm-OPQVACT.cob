000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQVACT.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENRICH AN
001200*               OPPORTUNITY WITH ITS OWNING ACCOUNT'S NAME AND
001300*               INDUSTRY CLASSIFICATION FROM THE ACCOUNT TABLE
001400*               LOADED BY THE OPQDRV1 BATCH DRIVER.  AN ACCOUNT
001500*               ID NOT ON THE TABLE IS NOT AN ERROR - THE
001600*               CALLER GETS BACK SPACES AND A NOT-FOUND SWITCH.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* OPQ0010 - RLYNCH   - 03/11/1991 - INITIAL VERSION.
002200* OPQ0020 - PDSOUZA  - 04/18/1996 - ACCOUNT TABLE RAISED TO 5000
002300*                       ROWS FOR THE APAC ACCOUNT MIGRATION.
002400* OPQ0030 - DKAPOOR  - 09/14/1998 - Y2K REMEDIATION SWEEP - NO
002500*                       DATE FIELDS TOUCHED IN THIS ROUTINE, LOG
002600*                       ENTRY MADE FOR THE PROJECT AUDIT TRAIL.
002700* OPQ0044 - SBRENNAN - 08/19/2002 - ACCOUNT ID WAS BEING
002800*                       COMPARED WITH TRAILING LOW-VALUES ON A
002900*                       FEW EXTRACT FILES - MOVE THROUGH A
003000*                       SPACE-FILLED WORKING FIELD BEFORE THE
003100*                       TABLE SEARCH.  TICKET PCRMAKGPI-2011.
003200*-----------------------------------------------------------------
003300*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.

004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.

004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM OPQVACT **".

005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
005400* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
005500     COPY OPQCMWS.

005600* SEARCH KEY - THE INBOUND ACCOUNT ID MOVED THROUGH A SPACE-
005700* FILLED WORKING FIELD SO A SHORT KEY NEVER COMPARES AGAINST
005800* TRAILING LOW-VALUES CARRIED IN FROM A BAD EXTRACT (OPQ0044).
005900 01  WK-C-ACT-SEARCH-AREA.
006000     05  WK-C-ACT-SEARCH-KEY     PIC X(18).
006100     05  WK-C-ACT-SEARCH-KEY-R REDEFINES WK-C-ACT-SEARCH-KEY.
006200         10  WK-C-ACT-KEY-BRANCH PIC X(04).
006300         10  WK-C-ACT-KEY-SERIAL PIC X(14).
006400     05  WK-N-ACT-MATCH-CNT      PIC 9(05) COMP VALUE ZERO.
006500     05  FILLER                  PIC X(02).

006600 LINKAGE SECTION.
006700*****************
006800* OPQLACT SUPPLIES ITS OWN LK-ACT-PARMS GROUP DIRECTLY - NO
006900* WRAPPING 01 IS USED HERE.
007000     COPY OPQLACT.
007100* OPQTABS SUPPLIES WK-C-ACCOUNT-TABLE (USED BELOW) PLUS THE FOUR
007200* OTHER REFERENCE/WORK TABLES THIS ROUTINE HAS NO USE FOR.
007300     COPY OPQTABS.
007400 EJECT
007500****************************************************************
007600 PROCEDURE DIVISION USING LK-ACT-PARMS WK-C-ACCOUNT-TABLE.
007700****************************************************************
007800 MAIN-MODULE.
007900     PERFORM A000-PROCESS-CALLED-ROUTINE
008000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008100     EXIT PROGRAM.

008200*---------------------------------------------------------------*
008300 A000-PROCESS-CALLED-ROUTINE.
008400*---------------------------------------------------------------*
008500     MOVE    SPACES              TO    LK-ACT-ACCTNM.
008600     MOVE    SPACES              TO    LK-ACT-INDCD.
008700     MOVE    "N"                 TO    LK-ACT-FOUND-SW.
008800     MOVE    SPACES              TO    WK-C-ACT-SEARCH-KEY.
008900     MOVE    LK-ACT-ACCTID       TO    WK-C-ACT-SEARCH-KEY.

009000     IF  WK-N-ACCT-CNT = ZERO
009100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009200     PERFORM A100-SEARCH-ACCOUNT-TABLE
009300        THRU A199-SEARCH-ACCOUNT-TABLE-EX
009400        VARYING WK-X-ACCT-IDX FROM 1 BY 1
009500        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-CNT
009600           OR LK-ACT-FOUND.

009700     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009800 A100-SEARCH-ACCOUNT-TABLE.
009900     IF  WK-C-ACCT-ACCTID(WK-X-ACCT-IDX) = WK-C-ACT-SEARCH-KEY
010000         MOVE    WK-C-ACCT-ACCTNM(WK-X-ACCT-IDX)
010100                                 TO    LK-ACT-ACCTNM
010200         MOVE    WK-C-ACCT-INDCD(WK-X-ACCT-IDX)
010300                                 TO    LK-ACT-INDCD
010400         MOVE    "Y"             TO    LK-ACT-FOUND-SW
010500         ADD     1               TO    WK-N-ACT-MATCH-CNT.

010600 A199-SEARCH-ACCOUNT-TABLE-EX.
010700     EXIT.

010800 A099-PROCESS-CALLED-ROUTINE-EX.
010900     EXIT.

011000******************************************************************
011100************** END OF PROGRAM SOURCE -  OPQVACT ****************
011200******************************************************************
