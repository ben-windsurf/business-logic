000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQXFXR.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE
001200*               CURRENCY-TO-USD RATE FOR AN OPPORTUNITY AND
001300*               CONVERT THE DEAL AMOUNT TO USD.  USD DEALS
001400*               NEED NO CONVERSION.  FOR OTHER CURRENCIES THE
001500*               RATE USED IS THE LATEST ONE ON OR BEFORE THE
001600*               OPPORTUNITY CLOSE DATE; IF NONE QUALIFIES BUT
001700*               THE CURRENCY IS ON FILE, THE LATEST RATE ON
001800*               FILE FOR THAT CURRENCY IS USED INSTEAD.  A
001900*               CURRENCY NOT ON FILE, OR NO CLOSE DATE TO RATE
002000*               AS OF, LEAVES THE RATE MISSING - NOT AN ABORT,
002100*               SEE OPQVQTY FOR THE MISSING_FX ANOMALY.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* OPQ0011 - RLYNCH   - 03/12/1991 - INITIAL VERSION.
002700* OPQ0026 - MTANAKA  - 02/14/1997 - LATEST-RATE-AS-OF LOOKUP MADE
002800*                       DATE SENSITIVE INSTEAD OF ALWAYS TAKING
002900*                       THE NEWEST TABLE ROW - FINANCE WANTED
003000*                       THE RATE IN EFFECT AT CLOSE, NOT TODAY.
003100* OPQ0032 - DKAPOOR  - 09/16/1998 - Y2K REMEDIATION SWEEP - RATE
003200*                       DATE COMPARE IS A STRAIGHT YYYYMMDD
003300*                       ALPHANUMERIC COMPARE, CENTURY-SAFE
003400*                       ALREADY - NO CODE CHANGE, LOG ENTRY
003500*                       MADE FOR THE PROJECT AUDIT TRAIL.
003600* OPQ0038 - MTANAKA  - 07/02/1997 - FALL BACK TO THE LATEST RATE
003700*                       ON FILE WHEN NONE QUALIFIES ON OR BEFORE
003800*                       THE CLOSE DATE, INSTEAD OF TREATING THE
003900*                       CURRENCY AS MISSING - REQUEST 40219.
004000* OPQ0046 - SBRENNAN - 11/07/2003 - FOLD THE CURRENCY CODE TO
004100*                       UPPERCASE BEFORE THE TABLE SEARCH -
004200*                       LOWERCASE CODES WERE COMING OUT OF THE
004300*                       WEB LEAD FORM EXTRACT.  TICKET
004400*                       GEBNEXTGEN-2290.
004500*-----------------------------------------------------------------
004600*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.

005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.

006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM OPQXFXR **".

006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
006700* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
006800     COPY OPQCMWS.

006900 01  WK-C-FXR-WORK-AREA.
007000     05  WK-C-FXR-CUYCD-UC       PIC X(03).
007100     05  WK-C-FXR-CUYCD-UC-R REDEFINES WK-C-FXR-CUYCD-UC.
007200         10  WK-C-FXR-UC-1       PIC X(01).
007300         10  WK-C-FXR-UC-REST    PIC X(02).
007400     05  WK-C-FXR-TAB-CUYCD-UC   PIC X(03).
007500     05  WK-C-FXR-CUY-FOUND-SW   PIC X(01) VALUE "N".
007600     05  WK-C-FXR-BEST-DATE      PIC X(08) VALUE SPACES.
007700     05  WK-N-FXR-BEST-RATE      PIC 9(03)V9(06) VALUE ZERO.
007800     05  WK-C-FXR-FALLBK-DATE    PIC X(08) VALUE SPACES.
007900     05  WK-N-FXR-FALLBK-RATE    PIC 9(03)V9(06) VALUE ZERO.
008000     05  WK-N-FXR-USE-RATE       PIC 9(03)V9(06) VALUE ZERO.
008100     05  WK-N-FXR-HIT-CNT        PIC 9(05) COMP VALUE ZERO.
008200     05  FILLER                  PIC X(02).

008300 LINKAGE SECTION.
008400*****************
008500* OPQLFXR SUPPLIES ITS OWN LK-FXR-PARMS GROUP DIRECTLY - NO
008600* WRAPPING 01 IS USED HERE.
008700     COPY OPQLFXR.
008800* OPQTABS SUPPLIES WK-C-FXRATE-TABLE (USED BELOW) PLUS THE FOUR
008900* OTHER REFERENCE/WORK TABLES THIS ROUTINE HAS NO USE FOR.
009000     COPY OPQTABS.
009100 EJECT
009200****************************************************************
009300 PROCEDURE DIVISION USING LK-FXR-PARMS WK-C-FXRATE-TABLE.
009400****************************************************************
009500 MAIN-MODULE.
009600     PERFORM A000-PROCESS-CALLED-ROUTINE
009700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009800     EXIT PROGRAM.

009900*---------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*---------------------------------------------------------------*
010200     MOVE    ZERO                TO    LK-FXR-AMTUSD.
010300     MOVE    "N"                 TO    LK-FXR-FOUND-SW.
010400     MOVE    LK-FXR-CUYCD        TO    WK-C-FXR-CUYCD-UC.
010500     INSPECT WK-C-FXR-CUYCD-UC   CONVERTING
010600             "abcdefghijklmnopqrstuvwxyz"
010700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

010800     IF  WK-C-FXR-CUYCD-UC = "USD"
010900         MOVE    "Y"             TO    LK-FXR-FOUND-SW
011000         IF  LK-FXR-AMOUNT-PRESENT
011100             MOVE    LK-FXR-AMOUNT   TO    LK-FXR-AMTUSD
011200         END-IF
011300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011400     IF  LK-FXR-CLOSDTE = SPACES
011500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011600     MOVE    "N"                 TO    WK-C-FXR-CUY-FOUND-SW.
011700     MOVE    SPACES              TO    WK-C-FXR-BEST-DATE.
011800     MOVE    SPACES              TO    WK-C-FXR-FALLBK-DATE.
011900     MOVE    ZERO                TO    WK-N-FXR-BEST-RATE
012000                                         WK-N-FXR-FALLBK-RATE.

012100     IF  WK-N-FXR-CNT = ZERO
012200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012300     PERFORM B100-SCAN-FXRATE-TABLE
012400        THRU B199-SCAN-FXRATE-TABLE-EX
012500        VARYING WK-X-FXR-IDX FROM 1 BY 1
012600        UNTIL WK-X-FXR-IDX > WK-N-FXR-CNT.

012700     IF  NOT WK-C-FXR-CUY-FOUND-SW = "Y"
012800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012900     IF  WK-C-FXR-BEST-DATE NOT = SPACES
013000         MOVE    WK-N-FXR-BEST-RATE     TO    WK-N-FXR-USE-RATE
013100     ELSE
013200         MOVE    WK-N-FXR-FALLBK-RATE   TO    WK-N-FXR-USE-RATE.

013300     MOVE    "Y"                 TO    LK-FXR-FOUND-SW.
013400     ADD     1                   TO    WK-N-FXR-HIT-CNT.

013500     IF  LK-FXR-AMOUNT-PRESENT
013600         COMPUTE LK-FXR-AMTUSD ROUNDED =
013700                 LK-FXR-AMOUNT * WK-N-FXR-USE-RATE.

013800     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013900*---------------------------------------------------------------*
014000 B100-SCAN-FXRATE-TABLE.
014100*---------------------------------------------------------------*
014200     MOVE    WK-C-FXR-CUYCD(WK-X-FXR-IDX)
014300                                 TO    WK-C-FXR-TAB-CUYCD-UC.
014400     INSPECT WK-C-FXR-TAB-CUYCD-UC CONVERTING
014500             "abcdefghijklmnopqrstuvwxyz"
014600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

014700     IF  WK-C-FXR-TAB-CUYCD-UC NOT = WK-C-FXR-CUYCD-UC
014800         GO TO B199-SCAN-FXRATE-TABLE-EX.

014900     MOVE    "Y"                 TO    WK-C-FXR-CUY-FOUND-SW.

015000     IF  WK-C-FXR-RATDTE(WK-X-FXR-IDX) NOT > LK-FXR-CLOSDTE
015100         IF  WK-C-FXR-BEST-DATE = SPACES
015200               OR WK-C-FXR-RATDTE(WK-X-FXR-IDX) > WK-C-FXR-BEST-DATE
015300             MOVE  WK-C-FXR-RATDTE(WK-X-FXR-IDX)
015400                                 TO    WK-C-FXR-BEST-DATE
015500             MOVE  WK-N-FXR-RATE(WK-X-FXR-IDX)
015600                                 TO    WK-N-FXR-BEST-RATE
015700         END-IF
015800     END-IF.

015900     IF  WK-C-FXR-FALLBK-DATE = SPACES
016000           OR WK-C-FXR-RATDTE(WK-X-FXR-IDX) > WK-C-FXR-FALLBK-DATE
016100         MOVE  WK-C-FXR-RATDTE(WK-X-FXR-IDX)
016200                                 TO    WK-C-FXR-FALLBK-DATE
016300         MOVE  WK-N-FXR-RATE(WK-X-FXR-IDX)
016400                                 TO    WK-N-FXR-FALLBK-RATE.

016500 B199-SCAN-FXRATE-TABLE-EX.
016600     EXIT.

016700 A099-PROCESS-CALLED-ROUTINE-EX.
016800     EXIT.

016900******************************************************************
017000************** END OF PROGRAM SOURCE -  OPQXFXR ****************
017100******************************************************************
