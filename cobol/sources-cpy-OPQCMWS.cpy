000100******************************************************************
000200* COPYBOOK   :  OPQCMWS                                         *
000300* TITLE      :  OPPORTUNITY QUALITY - COMMON WORKING STORAGE     *
000400* DESCRIPTION:  FILE STATUS CONDITION NAMES, COMMON FOUND/       *
000500*               NOT-FOUND SWITCHES AND THE RUN CONTROL DATE      *
000600*               SHARED BY EVERY OPQ PROGRAM.  COPY THIS BOOK     *
000700*               INTO WORKING-STORAGE, NOT LINKAGE.               *
000800******************************************************************
000900* HISTORY OF AMENDMENT:                                         *
001000******************************************************************
001100* OPQ0001 - RLYNCH  - 11/03/1991 - INITIAL VERSION FOR THE       *
001200*                      OPPORTUNITY QUALITY BATCH SUITE.          *
001300* OPQ0014 - DKAPOOR  - 09/22/1998 - Y2K REMEDIATION - RUN-DATE   *
001400*                      CENTURY WINDOW ADDED (WK-N-RUN-CC).       *
001500* OPQ0037 - MTANAKA  - 04/17/2003 - ADD WK-C-DUPLICATE-KEY       *
001600*                      CONDITION FOR TABLE-LOAD OVERFLOW CHECKS. *
001700******************************************************************
001800 01  WK-C-COMMON-FLAGS.
001900     05  WK-C-FILE-STATUS        PIC X(02).
002000         88  WK-C-SUCCESSFUL          VALUE "00".
002100         88  WK-C-END-OF-FILE         VALUE "10".
002200         88  WK-C-DUPLICATE-KEY       VALUE "22".
002300         88  WK-C-RECORD-NOT-FOUND    VALUE "23".
002400         88  WK-C-TABLE-FULL          VALUE "24".
002500     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
002600         88  WK-C-FOUND               VALUE "Y".
002700         88  WK-C-NOT-FOUND           VALUE "N".
002800     05  FILLER                  PIC X(04).

002900* RUN CONTROL DATE - SUPPLIED ONCE AT JOB START BY THE OPERATOR
003000* VIA THE PARAMETER CARD (SEE OPQDRV1 A100), NEVER RE-READ FROM
003100* THE SYSTEM CLOCK DURING RECORD PROCESSING.
003200 01  WK-C-RUN-CONTROL.
003300     05  WK-C-RUN-DATE           PIC X(08).
003400     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
003500         10  WK-N-RUN-CC         PIC 9(02).
003600         10  WK-N-RUN-YY         PIC 9(02).
003700         10  WK-N-RUN-MM         PIC 9(02).
003800         10  WK-N-RUN-DD         PIC 9(02).
003900     05  WK-N-RUN-DATE-NUM       PIC 9(08).
004000     05  WK-N-RUN-DATE-NUM-R REDEFINES WK-N-RUN-DATE-NUM
004100                                 PIC S9(08) SIGN IS TRAILING
004200                                 SEPARATE CHARACTER.
004300     05  FILLER                  PIC X(04).
