000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQVQTY.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   15 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EVALUATE THE FIVE
001200*               DATA-QUALITY RULES AGAINST ONE FULLY-TRANSFORMED
001300*               OUTPUT ROW AND HAND BACK THE CODES THAT FIRED -
001400*               A ROW MAY FAIL ZERO, ONE, OR SEVERAL RULES.  THE
001500*               CALLER (OPQDRV1 F-SERIES) WRITES ONE ANOMALY-OUT
001600*               RECORD FOR EACH ENTRY THIS ROUTINE RETURNS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* OPQ0015 - RLYNCH   - 03/15/1991 - INITIAL VERSION - NEG_AMOUNT,
002200*                       PROB_OOB, MISSING_STAGE_MAP ONLY.
002300* OPQ0022 - PDSOUZA  - 05/09/1996 - ADD FUTURE_CLOSE - MARKETING
002400*                       WANTED BACK-OFFICE DATA ENTRY ERRORS
002500*                       (CLOSE DATE TYPED A YEAR OUT) FLAGGED.
002600* OPQ0028 - MTANAKA  - 02/20/1997 - ADD MISSING_FX.
002700* OPQ0035 - DKAPOOR  - 09/21/1998 - Y2K REMEDIATION SWEEP - THE
002800*                       FUTURE_CLOSE COMPARE IS A STRAIGHT
002900*                       YYYYMMDD ALPHANUMERIC COMPARE AND THE
003000*                       RUN-DATE-PLUS-ONE-DAY ROUTINE (B100)
003100*                       ALREADY CARRIES A FULL 4-DIGIT YEAR - NO
003200*                       CODE CHANGE, LOG ENTRY MADE FOR THE
003300*                       PROJECT AUDIT TRAIL.
003400* OPQ0049 - SBRENNAN - 06/14/2005 - MISSING_FX WAS FIRING FOR USD
003500*                       DEALS WITH A BLANK CURRENCY CODE ON A
003600*                       HANDFUL OF WEB-LEAD RECORDS - RULE NOW
003700*                       REQUIRES A NON-BLANK CURRENCY CODE.
003800*                       TICKET GEBNEXTGEN-4501.
003810* OPQ0053 - SBRENNAN - 02/22/2006 - (1) MISSING_STAGE_MAP CODE WAS
003820*                       TRUNCATED ONE BYTE SHORT ON THE MOVE BELOW
003830*                       - SEE OPQANOM/OPQLQTY FOR THE MATCHING
003840*                       FIELD-WIDTH FIX.  (2) THE CUTOFF-DATE
003850*                       REDEFINES IN C100 WAS DEFINED COMP OVER
003860*                       BYTES POPULATED BY AN ALPHANUMERIC MOVE OF
003870*                       LK-QTY-RUN-DATE - THAT NEVER READ THE
003880*                       RIGHT YEAR/MONTH/DAY AND WAS QUIETLY
003890*                       BREAKING THE FUTURE_CLOSE ROLLOVER MATH.
003891*                       COMP REMOVED TO MATCH THE DISPLAY PATTERN
003892*                       OPQXMET USES FOR THE SAME KIND OF DATE
003893*                       REDEFINES.  TICKET GEBNEXTGEN-4602.
003900*-----------------------------------------------------------------
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.

005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.

005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM OPQVQTY **".

005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
006100* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
006200     COPY OPQCMWS.

006300* RUN-DATE-PLUS-ONE-DAY WORK AREA (B100) - A CRUDE CALENDAR
006400* ROLL-FORWARD IS ALL THIS RULE NEEDS; A FULL JULIAN CONVERSION
006500* (SEE OPQXMET) WOULD BE OVERKILL FOR A ONE-DAY CUTOFF.
006600 01  WK-C-QTY-CUTOFF-AREA.
006700     05  WK-C-QTY-CUTOFF-DATE    PIC X(08).
006800     05  WK-C-QTY-CUTOFF-R REDEFINES WK-C-QTY-CUTOFF-DATE.
006900         10  WK-N-QTY-CO-CCYY    PIC 9(04).
007000         10  WK-N-QTY-CO-MM      PIC 9(02).
007100         10  WK-N-QTY-CO-DD      PIC 9(02).
007200     05  FILLER                  PIC X(02).
007300 01  WK-N-QTY-DAYS-IN-MONTH      PIC 9(02) COMP VALUE ZERO.
007400 01  WK-N-QTY-RULE-CNT           PIC 9(05) COMP VALUE ZERO.

007500* LEAP-YEAR TEST WORK FIELDS - THIS SHOP HAS NO INTRINSIC
007600* REMAINDER FUNCTION SO EACH MODULUS IS TAKEN THE OLD WAY, BY
007700* SUBTRACTING BACK OUT A TRUNCATED INTEGER DIVISION.
007800 01  WK-N-QTY-DIV4                PIC 9(04) COMP VALUE ZERO.
007900 01  WK-N-QTY-REM4                PIC 9(04) COMP VALUE ZERO.
008000 01  WK-N-QTY-DIV100              PIC 9(04) COMP VALUE ZERO.
008100 01  WK-N-QTY-REM100              PIC 9(04) COMP VALUE ZERO.
008200 01  WK-N-QTY-DIV400              PIC 9(04) COMP VALUE ZERO.
008300 01  WK-N-QTY-REM400              PIC 9(04) COMP VALUE ZERO.

008400* DAYS-PER-MONTH TABLE (NON-LEAP DEFAULT, FEBRUARY ADJUSTED IN
008500* B100 WHEN THE CUTOFF YEAR IS A LEAP YEAR).
008600 01  WK-C-QTY-DIM-TABLE          PIC X(24)   VALUE
008700     "312831303130313130313031".
008800 01  WK-C-QTY-DIM-TABLE-R REDEFINES WK-C-QTY-DIM-TABLE.
008900     05  WK-N-QTY-DIM OCCURS 12 TIMES PIC 9(02).

009000 LINKAGE SECTION.
009100*****************
009200* OPQLQTY SUPPLIES ITS OWN LK-QTY-PARMS GROUP DIRECTLY - NO
009300* WRAPPING 01 IS USED HERE.
009400     COPY OPQLQTY.
009500 EJECT
009600****************************************************************
009700 PROCEDURE DIVISION USING LK-QTY-PARMS.
009800****************************************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     EXIT PROGRAM.

010300*---------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*---------------------------------------------------------------*
010600     MOVE    ZERO                TO    LK-QTY-CNT.

010700     IF  LK-QTY-AMOUNT-PRESENT AND LK-QTY-AMOUNT < ZERO
010800         PERFORM B000-ADD-ANOMALY THRU B099-ADD-ANOMALY-EX
010900         MOVE "NEG_AMOUNT"       TO LK-QTY-CODE(LK-QTY-CNT)
011000         MOVE "Amount is negative"
011100                                 TO LK-QTY-DETAIL(LK-QTY-CNT).

011200     IF  LK-QTY-PROB-PRESENT
011300           AND (LK-QTY-PROBPC < ZERO OR LK-QTY-PROBPC > 100)
011400         PERFORM B000-ADD-ANOMALY THRU B099-ADD-ANOMALY-EX
011500         MOVE "PROB_OOB"         TO LK-QTY-CODE(LK-QTY-CNT)
011600         MOVE "Probability outside 0-100"
011700                                 TO LK-QTY-DETAIL(LK-QTY-CNT).

011800     IF  LK-QTY-CLOSDTE NOT = SPACES
011900         PERFORM C100-COMPUTE-CUTOFF-DATE
012000            THRU C199-COMPUTE-CUTOFF-DATE-EX
012100         IF  LK-QTY-CLOSDTE > WK-C-QTY-CUTOFF-DATE
012200             PERFORM B000-ADD-ANOMALY THRU B099-ADD-ANOMALY-EX
012300             MOVE "FUTURE_CLOSE"     TO LK-QTY-CODE(LK-QTY-CNT)
012400             MOVE "CloseDate in the future"
012500                                     TO LK-QTY-DETAIL(LK-QTY-CNT)
012600         END-IF
012700     END-IF.

012800     IF  LK-QTY-STGSTD = SPACES
012900         PERFORM B000-ADD-ANOMALY THRU B099-ADD-ANOMALY-EX
013000         MOVE "MISSING_STAGE_MAP" TO LK-QTY-CODE(LK-QTY-CNT)
013100         MOVE "Stage could not be mapped to standard taxonomy"
013200                                 TO LK-QTY-DETAIL(LK-QTY-CNT).

013300     IF  LK-QTY-CUYCD NOT = SPACES AND NOT LK-QTY-FXR-FOUND
013400         PERFORM B000-ADD-ANOMALY THRU B099-ADD-ANOMALY-EX
013500         MOVE "MISSING_FX"       TO LK-QTY-CODE(LK-QTY-CNT)
013600         MOVE "FX rate missing for currency/date"
013700                                 TO LK-QTY-DETAIL(LK-QTY-CNT).

013800     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013900*---------------------------------------------------------------*
014000* B000 BUMPS THE RETURN-TABLE COUNT ONE SLOT - THE FIVE RULES
014100* NEVER PRODUCE MORE THAN FIVE HITS SO LK-QTY-ENTRY (OCCURS 5)
014200* NEVER OVERFLOWS.
014300*---------------------------------------------------------------*
014400 B000-ADD-ANOMALY.
014500     ADD     1                   TO    LK-QTY-CNT.

014600 B099-ADD-ANOMALY-EX.
014700     EXIT.

014800*---------------------------------------------------------------*
014900* C100 ROLLS THE RUN-CONTROL DATE FORWARD ONE CALENDAR DAY TO
015000* GET THE FUTURE_CLOSE CUTOFF - A CLOSE DATE STRICTLY AFTER THIS
015100* CUTOFF IS "IN THE FUTURE".
015200*---------------------------------------------------------------*
015300 C100-COMPUTE-CUTOFF-DATE.
015400     MOVE    LK-QTY-RUN-DATE     TO    WK-C-QTY-CUTOFF-DATE.
015500     MOVE    WK-N-QTY-CO-MM      TO    WK-N-QTY-RULE-CNT.
015600     MOVE    WK-N-QTY-DIM(WK-N-QTY-RULE-CNT)
015700                                 TO    WK-N-QTY-DAYS-IN-MONTH.

015800     IF  WK-N-QTY-CO-MM = 2
015900         COMPUTE WK-N-QTY-DIV4   = WK-N-QTY-CO-CCYY / 4
016000         COMPUTE WK-N-QTY-REM4   =
016100                 WK-N-QTY-CO-CCYY - (WK-N-QTY-DIV4 * 4)
016200         COMPUTE WK-N-QTY-DIV100 = WK-N-QTY-CO-CCYY / 100
016300         COMPUTE WK-N-QTY-REM100 =
016400                 WK-N-QTY-CO-CCYY - (WK-N-QTY-DIV100 * 100)
016500         COMPUTE WK-N-QTY-DIV400 = WK-N-QTY-CO-CCYY / 400
016600         COMPUTE WK-N-QTY-REM400 =
016700                 WK-N-QTY-CO-CCYY - (WK-N-QTY-DIV400 * 400)
016800         IF  WK-N-QTY-REM400 = ZERO
016900               OR (WK-N-QTY-REM4 = ZERO AND
017000                   WK-N-QTY-REM100 NOT = ZERO)
017100             MOVE  29            TO    WK-N-QTY-DAYS-IN-MONTH
017200         END-IF
017300     END-IF.

017400     IF  WK-N-QTY-CO-DD < WK-N-QTY-DAYS-IN-MONTH
017500         ADD     1               TO    WK-N-QTY-CO-DD
017600     ELSE
017700         MOVE    1               TO    WK-N-QTY-CO-DD
017800         IF  WK-N-QTY-CO-MM < 12
017900             ADD     1           TO    WK-N-QTY-CO-MM
018000         ELSE
018100             MOVE    1           TO    WK-N-QTY-CO-MM
018200             ADD     1           TO    WK-N-QTY-CO-CCYY.

018300 C199-COMPUTE-CUTOFF-DATE-EX.
018400     EXIT.

018500 A099-PROCESS-CALLED-ROUTINE-EX.
018600     EXIT.

018700******************************************************************
018800************** END OF PROGRAM SOURCE -  OPQVQTY ****************
018900******************************************************************
