000100******************************************************************
000200* COPYBOOK   :  OPQOPPO                                         *
000300* TITLE      :  CANONICAL TRANSFORMED OPPORTUNITY (OPPORTUNITY-  *
000400*               OUT)                                             *
000500* DESCRIPTION:  ONE FULLY-ENRICHED, MASKED, CONVERTED OUTPUT     *
000600*               ROW.  WRITTEN BY OPQDRV1 E-SERIES AFTER THE      *
000700*               OUTPUT TABLE HAS BEEN SORTED BY CLOSE DATE THEN  *
000800*               OPPID (D-SERIES).  RECORDS WITH NO CLOSE DATE    *
000900*               SORT LAST - SEE OPQDRV1 D200.                    *
001000******************************************************************
001100* HISTORY OF AMENDMENT:                                         *
001200******************************************************************
001300* OPQ0006 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001400* OPQ0022 - PDSOUZA  - 07/09/1996 - ADD OUT-SALES-CYCLE-DAYS     *
001500*                      PER FINANCE REQUEST 1183.                 *
001600******************************************************************
001700 01  OPPOUT-RECORD.
001800     05  OUT-OPPID               PIC X(18).
001900     05  OUT-ACCTID              PIC X(18).
002000     05  OUT-ACCTNM              PIC X(40).
002100     05  OUT-ACCTIND             PIC X(25).
002200     05  OUT-OPPNAME             PIC X(40).
002300     05  OUT-STGNAME             PIC X(25).
002400     05  OUT-STGSTD              PIC X(15).
002500     05  OUT-AMOUNT              PIC S9(11)V99.
002600     05  OUT-AMOUNT-R REDEFINES OUT-AMOUNT
002700                                 PIC X(13).
002800     05  OUT-CUYCD               PIC X(03).
002900     05  OUT-AMTUSD              PIC S9(11)V99.
003000     05  OUT-EXPREV              PIC S9(11)V99.
003100     05  OUT-EXPREV-R REDEFINES OUT-EXPREV
003200                                 PIC X(13).
003300     05  OUT-PROBPC              PIC 9(03)V99.
003400     05  OUT-CLOSDTE             PIC X(08).
003500     05  OUT-CREDTE              PIC X(08).
003600     05  OUT-LMODTS              PIC X(14).
003700     05  OUT-CYCDAYS             PIC S9(05).
003800     05  OUT-CYCDAYS-R REDEFINES OUT-CYCDAYS
003900                                 PIC X(05).
004000     05  OUT-EMLHASH             PIC X(64).
004100     05  OUT-PHONNRM             PIC X(16).
004200     05  OUT-WONIND              PIC 9(01).
004300     05  OUT-LSTIND              PIC 9(01).
004400     05  FILLER                  PIC X(08).
