000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OPQXPII.
000500 AUTHOR.         R LYNCH.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MASK THE TWO
001200*               PERSONALLY-IDENTIFYING FIELDS CARRIED ON THE
001300*               RAW OPPORTUNITY EXTRACT BEFORE THE CANONICAL
001400*               RECORD LEAVES THIS SHOP - THE OWNER'S E-MAIL
001500*               ADDRESS IS ONE-WAY HASHED, THE CONTACT PHONE
001600*               NUMBER IS REDUCED TO DIGITS AND RE-FORMATTED.
001700*               THE HASH IS A HOME-GROWN CHECKSUM, NOT A
001800*               PUBLISHED CRYPTOGRAPHIC ALGORITHM - NO
001900*               INTRINSIC FUNCTION IS AVAILABLE ON THIS SHOP'S
002000*               COMPILER SO EVERYTHING HERE IS HAND CODED.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* OPQ0013 - RLYNCH   - 03/14/1991 - INITIAL VERSION - PHONE
002600*                       NORMALIZATION ONLY, E-MAIL PASSED THRU.
002700* OPQ0021 - PDSOUZA  - 05/06/1996 - ADD THE 8-ACCUMULATOR E-MAIL
002800*                       CHECKSUM (B-SERIES) PER LEGAL'S REQUEST
002900*                       TO STOP CARRYING RAW E-MAIL ADDRESSES
003000*                       PAST THE TRANSFORM STEP.
003100* OPQ0034 - DKAPOOR  - 09/19/1998 - Y2K REMEDIATION SWEEP - NO
003200*                       DATE FIELDS TOUCHED IN THIS ROUTINE, LOG
003300*                       ENTRY MADE FOR THE PROJECT AUDIT TRAIL.
003400* OPQ0048 - SBRENNAN - 03/02/2005 - PHONE NUMBERS WITH A LEADING
003500*                       "011" INTERNATIONAL PREFIX WERE FALLING
003600*                       THROUGH TO THE PLAIN "+DIGITS" RULE -
003700*                       ADD THE "011" STRIP AHEAD OF IT.
003800*                       TICKET GEBNEXTGEN-4417.
003900*-----------------------------------------------------------------
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.

005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.

005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM OPQXPII **".

005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000* OPQCMWS SUPPLIES ITS OWN WK-C-COMMON-FLAGS AND WK-C-RUN-
006100* CONTROL GROUPS DIRECTLY - NO WRAPPING 01 IS USED HERE.
006200     COPY OPQCMWS.

006300* CHARACTER-VALUE TABLE FOR THE E-MAIL CHECKSUM - A CHARACTER
006400* NOT FOUND IN THE ALPHABET (PUNCTUATION OTHER THAN . - @ _ )
006500* IS GIVEN THE FIXED VALUE 37.
006600 01  WK-C-PII-ALPHABET               PIC X(40) VALUE
006700     "abcdefghijklmnopqrstuvwxyz0123456789@.-".
006800 01  WK-C-PII-ALPHABET-R REDEFINES WK-C-PII-ALPHABET.
006900     05  WK-C-PII-ALPHA-CHAR OCCURS 40 TIMES PIC X(01).

007000 01  WK-C-PII-HEX-DIGITS              PIC X(16) VALUE
007100     "0123456789ABCDEF".
007200 01  WK-C-PII-HEX-DIGITS-R REDEFINES WK-C-PII-HEX-DIGITS.
007300     05  WK-C-PII-HEX-DIGIT OCCURS 16 TIMES PIC X(01).

007400 01  WK-C-PII-EMAIL-LC                PIC X(50).

007500 01  WK-N-PII-ACC-TABLE.
007600     05  WK-N-PII-ACC OCCURS 8 TIMES  PIC S9(09) COMP.
007700     05  FILLER                  PIC X(02).

007800 01  WK-C-PII-HASH-HEX               PIC X(64) VALUE SPACES.
007900 01  WK-C-PII-HASH-HEX-R REDEFINES WK-C-PII-HASH-HEX.
008000     05  WK-C-PII-HASH-BYTE OCCURS 64 TIMES PIC X(01).

008100 01  WK-C-PII-DIGITS                 PIC X(20) VALUE SPACES.

008200 01  WK-N-PII-WORK-AREA.
008300     05  WK-N-PII-SRCPOS         PIC 9(02) COMP VALUE ZERO.
008400     05  WK-N-PII-DIGLEN         PIC 9(02) COMP VALUE ZERO.
008500     05  WK-N-PII-RESTLEN        PIC 9(02) COMP VALUE ZERO.
008600     05  WK-N-PII-CHVAL          PIC 9(02) COMP VALUE ZERO.
008700     05  WK-N-PII-ACC-IDX        PIC 9(02) COMP VALUE ZERO.
008800     05  WK-N-PII-NIB-IDX        PIC 9(02) COMP VALUE ZERO.
008900     05  WK-N-PII-HEX-POS        PIC 9(02) COMP VALUE ZERO.
009000     05  WK-N-PII-TEMP           PIC S9(09) COMP VALUE ZERO.
009100     05  WK-N-PII-DIV            PIC S9(09) COMP VALUE ZERO.
009200     05  WK-N-PII-REM            PIC S9(09) COMP VALUE ZERO.
009300     05  WK-N-PII-CALL-CNT       PIC 9(05) COMP VALUE ZERO.
009400     05  FILLER                  PIC X(02).

009500 LINKAGE SECTION.
009600*****************
009700* OPQLPII SUPPLIES ITS OWN LK-PII-PARMS GROUP DIRECTLY - NO
009800* WRAPPING 01 IS USED HERE.
009900     COPY OPQLPII.
010000 EJECT
010100****************************************************************
010200 PROCEDURE DIVISION USING LK-PII-PARMS.
010300****************************************************************
010400 MAIN-MODULE.
010500     PERFORM A000-PROCESS-CALLED-ROUTINE
010600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010700     EXIT PROGRAM.

010800*---------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*---------------------------------------------------------------*
011100     ADD     1                   TO    WK-N-PII-CALL-CNT.
011200     MOVE    SPACES              TO    LK-PII-EMLHASH.
011300     MOVE    SPACES              TO    LK-PII-PHONNRM.

011400     IF  LK-PII-OWNEML NOT = SPACES
011500         PERFORM B000-HASH-EMAIL
011600            THRU B099-HASH-EMAIL-EX.

011700     PERFORM C000-NORMALIZE-PHONE
011800        THRU C099-NORMALIZE-PHONE-EX.

011900     GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012000*---------------------------------------------------------------*
012100* B000 - LOWERCASE THE E-MAIL AND RUN IT THROUGH AN 8-WORD
012200* ROLLING CHECKSUM, ONE CHARACTER AT A TIME, THEN UNPACK EACH
012300* ACCUMULATOR INTO 8 HEX DIGITS (8 X 8 = 64 HEX CHARACTERS).
012400*---------------------------------------------------------------*
012500 B000-HASH-EMAIL.
012600     MOVE    LK-PII-OWNEML       TO    WK-C-PII-EMAIL-LC.
012700     INSPECT WK-C-PII-EMAIL-LC   CONVERTING
012800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012900          TO "abcdefghijklmnopqrstuvwxyz".

013000     PERFORM B050-SEED-ONE-ACCUMULATOR
013100        THRU B059-SEED-ONE-ACCUMULATOR-EX
013200        VARYING WK-N-PII-ACC-IDX FROM 1 BY 1
013300        UNTIL WK-N-PII-ACC-IDX > 8.

013400     PERFORM B060-SCAN-ONE-EMAIL-CHAR
013500        THRU B069-SCAN-ONE-EMAIL-CHAR-EX
013600        VARYING WK-N-PII-SRCPOS FROM 1 BY 1
013700        UNTIL WK-N-PII-SRCPOS > 50.

013800     PERFORM B200-UNPACK-ACCUMULATOR
013900        THRU B299-UNPACK-ACCUMULATOR-EX
014000        VARYING WK-N-PII-ACC-IDX FROM 1 BY 1
014100        UNTIL WK-N-PII-ACC-IDX > 8.

014200     MOVE    WK-C-PII-HASH-HEX   TO    LK-PII-EMLHASH.

014300     GO TO B099-HASH-EMAIL-EX.

014400*---------------------------------------------------------------*
014500 B050-SEED-ONE-ACCUMULATOR.
014600*---------------------------------------------------------------*
014700     COMPUTE WK-N-PII-ACC(WK-N-PII-ACC-IDX) =
014800             100000 + (WK-N-PII-ACC-IDX * 7919).

014900 B059-SEED-ONE-ACCUMULATOR-EX.
015000     EXIT.

015100*---------------------------------------------------------------*
015200* B060 TESTS ONE E-MAIL CHARACTER - A SPACE (PAST THE END OF THE
015300* ADDRESS) CONTRIBUTES NOTHING TO ANY ACCUMULATOR.
015400*---------------------------------------------------------------*
015500 B060-SCAN-ONE-EMAIL-CHAR.
015600     IF  WK-C-PII-EMAIL-LC(WK-N-PII-SRCPOS:1) NOT = SPACE
015700         PERFORM B100-CHAR-VALUE
015800            THRU B199-CHAR-VALUE-EX
015900         PERFORM B070-UPDATE-ONE-ACCUMULATOR
016000            THRU B079-UPDATE-ONE-ACCUMULATOR-EX
016100            VARYING WK-N-PII-ACC-IDX FROM 1 BY 1
016200            UNTIL WK-N-PII-ACC-IDX > 8
016300     END-IF.

016400 B069-SCAN-ONE-EMAIL-CHAR-EX.
016500     EXIT.

016600 B070-UPDATE-ONE-ACCUMULATOR.
016700     COMPUTE WK-N-PII-ACC(WK-N-PII-ACC-IDX) =
016800             (WK-N-PII-ACC(WK-N-PII-ACC-IDX) * 31)
016900              + WK-N-PII-CHVAL
017000              + WK-N-PII-ACC-IDX
017100              + WK-N-PII-SRCPOS.

017200 B079-UPDATE-ONE-ACCUMULATOR-EX.
017300     EXIT.

017400*---------------------------------------------------------------*
017500 B100-CHAR-VALUE.
017600*---------------------------------------------------------------*
017700     MOVE    37                  TO    WK-N-PII-CHVAL.
017800     PERFORM B110-TEST-ONE-ALPHA-CHAR
017900        THRU B119-TEST-ONE-ALPHA-CHAR-EX
018000        VARYING WK-N-PII-NIB-IDX FROM 1 BY 1
018100        UNTIL WK-N-PII-NIB-IDX > 40.

018200 B199-CHAR-VALUE-EX.
018300     EXIT.

018400 B110-TEST-ONE-ALPHA-CHAR.
018500     IF  WK-C-PII-ALPHA-CHAR(WK-N-PII-NIB-IDX) =
018600             WK-C-PII-EMAIL-LC(WK-N-PII-SRCPOS:1)
018700         MOVE   WK-N-PII-NIB-IDX  TO   WK-N-PII-CHVAL
018800     END-IF.

018900 B119-TEST-ONE-ALPHA-CHAR-EX.
019000     EXIT.

019100*---------------------------------------------------------------*
019200* B200 UNPACKS ONE ACCUMULATOR INTO ITS 8-DIGIT HEX SEGMENT OF
019300* WK-C-PII-HASH-HEX, LEAST SIGNIFICANT NIBBLE FIRST.
019400*---------------------------------------------------------------*
019500 B200-UNPACK-ACCUMULATOR.
019600     IF  WK-N-PII-ACC(WK-N-PII-ACC-IDX) < 0
019700         COMPUTE WK-N-PII-TEMP =
019800                 WK-N-PII-ACC(WK-N-PII-ACC-IDX) * -1
019900     ELSE
020000         MOVE    WK-N-PII-ACC(WK-N-PII-ACC-IDX)
020100                                 TO    WK-N-PII-TEMP.

020200     PERFORM B210-UNPACK-ONE-NIBBLE
020300        THRU B219-UNPACK-ONE-NIBBLE-EX
020400        VARYING WK-N-PII-NIB-IDX FROM 8 BY -1
020500        UNTIL WK-N-PII-NIB-IDX < 1.

020600 B299-UNPACK-ACCUMULATOR-EX.
020700     EXIT.

020800 B210-UNPACK-ONE-NIBBLE.
020900     COMPUTE WK-N-PII-DIV = WK-N-PII-TEMP / 16.
021000     COMPUTE WK-N-PII-REM = WK-N-PII-TEMP - (WK-N-PII-DIV * 16).
021100     COMPUTE WK-N-PII-HEX-POS =
021200             ((WK-N-PII-ACC-IDX - 1) * 8) + WK-N-PII-NIB-IDX.
021300     MOVE  WK-C-PII-HEX-DIGIT(WK-N-PII-REM + 1)
021400                             TO
021500           WK-C-PII-HASH-BYTE(WK-N-PII-HEX-POS).
021600     MOVE  WK-N-PII-DIV      TO    WK-N-PII-TEMP.

021700 B219-UNPACK-ONE-NIBBLE-EX.
021800     EXIT.

021900 B099-HASH-EMAIL-EX.
022000     EXIT.

022100*---------------------------------------------------------------*
022200* C000 STRIPS EVERY NON-DIGIT FROM THE RAW PHONE NUMBER AND
022300* RE-FORMATS THE RESULT PER THE FIVE NUMBERING RULES BELOW, IN
022400* ORDER - RULE 1 FEEDS RULE 2 (OPQ0048 ADDED RULE 4).
022500*---------------------------------------------------------------*
022600 C000-NORMALIZE-PHONE.
022700     MOVE    SPACES              TO    WK-C-PII-DIGITS.
022800     MOVE    ZERO                TO    WK-N-PII-DIGLEN.

022900     PERFORM C050-EXTRACT-ONE-DIGIT
023000        THRU C059-EXTRACT-ONE-DIGIT-EX
023100        VARYING WK-N-PII-SRCPOS FROM 1 BY 1
023200        UNTIL WK-N-PII-SRCPOS > 20.

023300* RULE 1 - AN 11-DIGIT NUMBER LEADING WITH "1" DROPS THE "1".
023400     IF  WK-N-PII-DIGLEN = 11 AND WK-C-PII-DIGITS(1:1) = "1"
023500         MOVE   WK-C-PII-DIGITS(2:10)   TO   WK-C-PII-DIGITS
023600         MOVE   10                      TO   WK-N-PII-DIGLEN.

023700* RULE 2 - EXACTLY 10 DIGITS IS A NORTH-AMERICAN NUMBER.
023800     IF  WK-N-PII-DIGLEN = 10
023900         STRING "+1" DELIMITED BY SIZE
024000                WK-C-PII-DIGITS(1:10) DELIMITED BY SIZE
024100             INTO LK-PII-PHONNRM
024200         GO TO C099-NORMALIZE-PHONE-EX.

024300* RULE 3 - 11 OR MORE DIGITS LEADING WITH "00" DROPS THE "00".
024400     IF  WK-N-PII-DIGLEN >= 11 AND WK-C-PII-DIGITS(1:2) = "00"
024500         COMPUTE WK-N-PII-RESTLEN = WK-N-PII-DIGLEN - 2
024600         STRING "+" DELIMITED BY SIZE
024700                WK-C-PII-DIGITS(3:WK-N-PII-RESTLEN)
024800                    DELIMITED BY SIZE
024900             INTO LK-PII-PHONNRM
025000         GO TO C099-NORMALIZE-PHONE-EX.

025100* RULE 4 - 11 OR MORE DIGITS LEADING WITH "011" DROPS THE "011".
025200     IF  WK-N-PII-DIGLEN >= 11 AND WK-C-PII-DIGITS(1:3) = "011"
025300         COMPUTE WK-N-PII-RESTLEN = WK-N-PII-DIGLEN - 3
025400         STRING "+" DELIMITED BY SIZE
025500                WK-C-PII-DIGITS(4:WK-N-PII-RESTLEN)
025600                    DELIMITED BY SIZE
025700             INTO LK-PII-PHONNRM
025800         GO TO C099-NORMALIZE-PHONE-EX.

025900* RULE 5 - 11 OR MORE DIGITS, NO RECOGNIZED PREFIX.
026000     IF  WK-N-PII-DIGLEN >= 11
026100         STRING "+" DELIMITED BY SIZE
026200                WK-C-PII-DIGITS(1:WK-N-PII-DIGLEN)
026300                    DELIMITED BY SIZE
026400             INTO LK-PII-PHONNRM
026500         GO TO C099-NORMALIZE-PHONE-EX.

026600* RULE 6 - FEWER THAN 10 DIGITS OR IRREGULAR - LEAVE ABSENT.
026700     MOVE    SPACES              TO    LK-PII-PHONNRM.

026800 C099-NORMALIZE-PHONE-EX.
026900     EXIT.

027000 C050-EXTRACT-ONE-DIGIT.
027100     IF  LK-PII-PHONNO(WK-N-PII-SRCPOS:1) IS NUMERIC
027200         ADD  1              TO    WK-N-PII-DIGLEN
027300         MOVE LK-PII-PHONNO(WK-N-PII-SRCPOS:1)
027400                             TO
027500              WK-C-PII-DIGITS(WK-N-PII-DIGLEN:1)
027600     END-IF.

027700 C059-EXTRACT-ONE-DIGIT-EX.
027800     EXIT.

027900 A099-PROCESS-CALLED-ROUTINE-EX.
028000     EXIT.

028100******************************************************************
028200************** END OF PROGRAM SOURCE -  OPQXPII ****************
028300******************************************************************
