000100******************************************************************
000200* COPYBOOK   :  OPQSTGI                                         *
000300* TITLE      :  STAGE TAXONOMY MAP RECORD (STAGE-MAP-IN)         *
000400* DESCRIPTION:  MAPS ONE SOURCE-SYSTEM PIPELINE STAGE LABEL TO   *
000500*               THE STANDARD TAXONOMY STAGE.  A SOURCE STAGE     *
000600*               MISSING FROM THIS TABLE IS NOT AN ABORT - IT     *
000700*               DRIVES THE MISSING_STAGE_MAP ANOMALY (OPQVQTY).  *
000800******************************************************************
000900* HISTORY OF AMENDMENT:                                         *
001000******************************************************************
001100* OPQ0005 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001200******************************************************************
001300 01  STGIN-RECORD.
001400     05  STGIN-SRCSTG            PIC X(25).
001500     05  STGIN-STDSTG            PIC X(15).
001600     05  FILLER                  PIC X(02).
