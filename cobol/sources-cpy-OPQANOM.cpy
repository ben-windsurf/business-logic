000100******************************************************************
000200* COPYBOOK   :  OPQANOM                                         *
000300* TITLE      :  DATA QUALITY ANOMALY RECORD (ANOMALY-OUT)        *
000400* DESCRIPTION:  ONE RULE VIOLATION FOR ONE OPPORTUNITY.  A       *
000500*               SINGLE OPPORTUNITY MAY PRODUCE SEVERAL OF THESE  *
000600*               (SEE OPQVQTY, CALLED ONCE PER OUTPUT RECORD).    *
000700******************************************************************
000800* HISTORY OF AMENDMENT:                                         *
000900******************************************************************
001000* OPQ0007 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001050* OPQ0053 - SBRENNAN - 02/22/2006 - ANOM-CODE WAS ONE BYTE SHORT  *
001060*           OF "MISSING_STAGE_MAP" (17 CHARACTERS) - THE 88-LEVEL*
001070*           COULD NEVER MATCH ITS OWN TRUNCATED PARENT.  WIDENED  *
001080*           TO X(18) AND FILLER TRIMMED TO HOLD THE RECORD AT ITS *
001090*           ORIGINAL LENGTH.  TICKET GEBNEXTGEN-4602.             *
001100******************************************************************
001200 01  ANOMOUT-RECORD.
001300     05  ANOM-OPPID              PIC X(18).
001400     05  ANOM-CODE               PIC X(18).
001500         88  ANOM-NEG-AMOUNT          VALUE "NEG_AMOUNT".
001600         88  ANOM-PROB-OOB            VALUE "PROB_OOB".
001700         88  ANOM-FUTURE-CLOSE        VALUE "FUTURE_CLOSE".
001800         88  ANOM-MISSING-STAGE       VALUE "MISSING_STAGE_MAP".
001900         88  ANOM-MISSING-FX          VALUE "MISSING_FX".
002000     05  ANOM-DETAIL             PIC X(60).
002100     05  FILLER                  PIC X(04).
