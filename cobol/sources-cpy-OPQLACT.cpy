000100******************************************************************
000200* COPYBOOK   :  OPQLACT                                         *
000300* TITLE      :  LINKAGE FOR OPQVACT (ACCOUNT ENRICHMENT)          *
000400* DESCRIPTION:  OPQDRV1 PASSES THE ACCOUNT ID FROM THE CURRENT    *
000500*               OPPORTUNITY; OPQVACT SEARCHES THE LOADED ACCOUNT  *
000600*               TABLE AND RETURNS THE ACCOUNT NAME AND INDUSTRY   *
000700*               CODE (SPACES WHEN THE ACCOUNT ID IS NOT ON FILE - *
000800*               THIS IS NOT AN ABORT CONDITION, SEE OPQVACT       *
000900*               A200).  COPY INTO LINKAGE OF OPQDRV1 AND OPQVACT. *
001000******************************************************************
001100* HISTORY OF AMENDMENT:                                         *
001200******************************************************************
001300* OPQ0010 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001400******************************************************************
001500 01  LK-ACT-PARMS.
001600     05  LK-ACT-ACCTID           PIC X(18).
001700     05  LK-ACT-ACCTNM           PIC X(40).
001800     05  LK-ACT-INDCD            PIC X(25).
001900     05  LK-ACT-FOUND-SW         PIC X(01).
002000         88  LK-ACT-FOUND            VALUE "Y".
002100         88  LK-ACT-NOT-FOUND         VALUE "N".
002200     05  FILLER                  PIC X(04).
