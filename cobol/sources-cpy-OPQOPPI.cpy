000100******************************************************************
000200* COPYBOOK   :  OPQOPPI                                         *
000300* TITLE      :  RAW OPPORTUNITY EXTRACT RECORD (OPPORTUNITY-IN)  *
000400* DESCRIPTION:  ONE OPPORTUNITY EXTRACT ROW AS DELIVERED BY THE  *
000500*               SOURCE CRM FEED.  UNSORTED, MAY CONTAIN MORE     *
000600*               THAN ONE ROW PER OPPID (SEE OPQDRV1 B-SERIES).  *
000700*               ABSENT AMOUNT/PROBABILITY/DATE FIELDS ARE        *
000800*               DELIVERED AS SPACES BY THE EXTRACT.              *
000900******************************************************************
001000* HISTORY OF AMENDMENT:                                         *
001100******************************************************************
001200*   05  OPPIN-RECORD               PIC X(214).
001300*   05  OPPIN-RECORD               PIC X(224).
001400* OPQ0002 - RLYNCH  - 11/03/1991 - INITIAL LAYOUT (214 BYTES,     *
001500*                      NO WON/CLOSED INDICATORS).                *
001600* OPQ0009 - RLYNCH  - 02/18/1994 - ADD OPPIN-WONIND AND           *
001700*                      OPPIN-CLSIND PER SALES OPS REQUEST 4471.  *
001800*                      RECORD GREW TO 224 BYTES.                 *
001900******************************************************************
002000 01  OPPIN-RECORD.
002100     05  OPPIN-OPPID             PIC X(18).
002200     05  OPPIN-ACCTID            PIC X(18).
002300     05  OPPIN-OPPNAME           PIC X(40).
002400     05  OPPIN-STGNAME           PIC X(25).
002500     05  OPPIN-AMOUNT            PIC S9(11)V99.
002600     05  OPPIN-AMOUNT-R REDEFINES OPPIN-AMOUNT
002700                                 PIC X(13).
002800     05  OPPIN-CUYCD             PIC X(03).
002900     05  OPPIN-PROBPC            PIC 9(03)V99.
003000     05  OPPIN-CLOSDTE           PIC X(08).
003100     05  OPPIN-CLOSDTE-R REDEFINES OPPIN-CLOSDTE.
003200         10  OPPIN-CLOS-CCYY     PIC X(04).
003300         10  OPPIN-CLOS-MM       PIC X(02).
003400         10  OPPIN-CLOS-DD       PIC X(02).
003500     05  OPPIN-CREDTE            PIC X(08).
003600     05  OPPIN-CREDTE-R REDEFINES OPPIN-CREDTE.
003700         10  OPPIN-CRE-CCYY      PIC X(04).
003800         10  OPPIN-CRE-MM        PIC X(02).
003900         10  OPPIN-CRE-DD        PIC X(02).
004000     05  OPPIN-LMODTS            PIC X(14).
004100     05  OPPIN-LMODTS-R REDEFINES OPPIN-LMODTS.
004200         10  OPPIN-LMOD-DATE     PIC X(08).
004300         10  OPPIN-LMOD-TIME     PIC X(06).
004400     05  OPPIN-OWNEML            PIC X(50).
004500     05  OPPIN-PHONNO            PIC X(20).
004600     05  OPPIN-WONIND            PIC X(01).
004700         88  OPPIN-IS-WON            VALUE "Y".
004800     05  OPPIN-CLSIND            PIC X(01).
004900         88  OPPIN-IS-CLOSED         VALUE "Y".
005000     05  FILLER                  PIC X(04).
