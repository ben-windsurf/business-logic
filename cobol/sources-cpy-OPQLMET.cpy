000100******************************************************************
000200* COPYBOOK   :  OPQLMET                                         *
000300* TITLE      :  LINKAGE FOR OPQXMET (DERIVED SALES METRICS)       *
000400* DESCRIPTION:  OPQDRV1 PASSES THE PROBABILITY, USD AMOUNT, THE   *
000500*               CREATED/CLOSE DATES AND THE WON/CLOSED INDICATOR  *
000600*               BYTES CARRIED ON THE SOURCE RECORD; OPQXMET       *
000700*               RETURNS EXPECTED REVENUE, SALES CYCLE DAYS (OR    *
000800*               SPACES WHEN NOT COMPUTABLE) AND THE NORMALIZED    *
000900*               WON/LOST FLAGS.  COPY INTO LINKAGE OF OPQDRV1     *
001000*               AND OPQXMET.                                      *
001100******************************************************************
001200* HISTORY OF AMENDMENT:                                         *
001300******************************************************************
001400* OPQ0012 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001500******************************************************************
001600 01  LK-MET-PARMS.
001700     05  LK-MET-AMTUSD           PIC S9(11)V99.
001800     05  LK-MET-PROBPC           PIC 9(03)V99.
001900     05  LK-MET-CREDTE           PIC X(08).
002000     05  LK-MET-CLOSDTE          PIC X(08).
002100     05  LK-MET-WONIND           PIC X(01).
002200     05  LK-MET-CLSIND           PIC X(01).
002300     05  LK-MET-EXPREV           PIC S9(11)V99.
002400     05  LK-MET-CYCDAYS          PIC S9(05).
002500     05  LK-MET-CYCPRES          PIC X(01).
002600         88  LK-MET-CYCDAYS-PRESENT   VALUE "Y".
002700     05  LK-MET-WONFLAG          PIC 9(01).
002800     05  LK-MET-LSTFLAG          PIC 9(01).
002900     05  FILLER                  PIC X(04).
