000100******************************************************************
000200* COPYBOOK   :  OPQTABS                                         *
000300* TITLE      :  IN-MEMORY REFERENCE AND WORK TABLES               *
000400* DESCRIPTION:  ACCOUNT/FX/STAGE REFERENCE TABLES ARE LOADED     *
000500*               ONCE BY OPQDRV1 A-SERIES AND SEARCHED (NEVER     *
000600*               RE-READ) BY THE OPQV.../OPQX... CALLED ROUTINES. *
000700*               THE OPPORTUNITY AND OUTPUT WORK TABLES HOLD THE  *
000800*               DEDUPED/TRANSFORMED ROWS FOR THE FINAL SORT      *
000900*               AND WRITE PASSES.  COPY INTO WORKING-STORAGE OF  *
001000*               OPQDRV1 AND INTO LINKAGE OF EVERY CALLED         *
001100*               ROUTINE THAT SEARCHES A TABLE.                   *
001200******************************************************************
001300* HISTORY OF AMENDMENT:                                         *
001400******************************************************************
001500* OPQ0008 - RLYNCH  - 11/03/1991 - INITIAL VERSION - ACCOUNT/    *
001600*                      FX/STAGE TABLES, 2000 ROW OPPORTUNITY     *
001700*                      WORK TABLE.                                *
001800* OPQ0019 - PDSOUZA  - 03/02/1996 - RAISE OPPORTUNITY/OUTPUT     *
001900*                      TABLE MAX FROM 2000 TO 20000 ROWS - Q4    *
002000*                      LOAD VOLUME EXCEEDED OLD LIMIT.           *
002100* OPQ0031 - MTANAKA  - 06/11/1997 - CARRY THE AMOUNT/PROBABILITY *
002200*                      PRESENCE FLAGS AND THE FX-FOUND FLAG      *
002300*                      THROUGH TO THE OUTPUT WORK TABLE SO       *
002400*                      OPQVQTY DOES NOT HAVE TO RE-DERIVE THEM.  *
002500******************************************************************
002600 01  WK-C-ACCOUNT-TABLE.
002700     05  WK-N-ACCT-MAX           PIC 9(05) COMP VALUE 5000.
002800     05  WK-N-ACCT-CNT           PIC 9(05) COMP VALUE ZERO.
002900     05  FILLER                  PIC X(04).
003000     05  WK-C-ACCT-ENTRY OCCURS 5000 TIMES
003100                             INDEXED BY WK-X-ACCT-IDX.
003200         10  WK-C-ACCT-ACCTID    PIC X(18).
003300         10  WK-C-ACCT-ACCTNM    PIC X(40).
003400         10  WK-C-ACCT-INDCD     PIC X(25).
003500         10  WK-C-ACCT-OWNRID    PIC X(18).

003600 01  WK-C-FXRATE-TABLE.
003700     05  WK-N-FXR-MAX            PIC 9(05) COMP VALUE 500.
003800     05  WK-N-FXR-CNT            PIC 9(05) COMP VALUE ZERO.
003900     05  FILLER                  PIC X(04).
004000     05  WK-C-FXR-ENTRY OCCURS 500 TIMES
004100                             INDEXED BY WK-X-FXR-IDX.
004200         10  WK-C-FXR-CUYCD      PIC X(03).
004300         10  WK-N-FXR-RATE       PIC 9(03)V9(06).
004400         10  WK-C-FXR-RATDTE     PIC X(08).

004500 01  WK-C-STAGE-TABLE.
004600     05  WK-N-STG-MAX            PIC 9(05) COMP VALUE 200.
004700     05  WK-N-STG-CNT            PIC 9(05) COMP VALUE ZERO.
004800     05  FILLER                  PIC X(04).
004900     05  WK-C-STG-ENTRY OCCURS 200 TIMES
005000                             INDEXED BY WK-X-STG-IDX.
005100         10  WK-C-STG-SRCSTG     PIC X(25).
005200         10  WK-C-STG-STDSTG     PIC X(15).

005300* DEDUPE WORK TABLE - ONE ENTRY SURVIVES PER OPPID, THE ONE WITH
005400* THE GREATEST LMODTS (OPQDRV1 B200-LOAD-OR-REPLACE).  FIELDS
005500* MIRROR OPQOPPI - KEPT SEPARATE (NOT COPY-SHARED) SO THE FD
005600* RECORD AND THE TABLE ENTRY CAN EVOLVE INDEPENDENTLY.
005700 01  WK-C-OPP-WORK-TABLE.
005800     05  WK-N-OPP-MAX            PIC 9(05) COMP VALUE 20000.
005900     05  WK-N-OPP-CNT            PIC 9(05) COMP VALUE ZERO.
006000     05  FILLER                  PIC X(04).
006100     05  WK-C-OPP-ENTRY OCCURS 20000 TIMES
006200                             INDEXED BY WK-X-OPP-IDX.
006300         10  WK-C-OPP-OPPID      PIC X(18).
006400         10  WK-C-OPP-ACCTID     PIC X(18).
006500         10  WK-C-OPP-OPPNAME    PIC X(40).
006600         10  WK-C-OPP-STGNAME    PIC X(25).
006700         10  WK-C-OPP-AMOUNT     PIC S9(11)V99.
006800         10  WK-C-OPP-AMTPRES    PIC X(01).
006900         10  WK-C-OPP-CUYCD      PIC X(03).
007000         10  WK-C-OPP-PROBPC     PIC 9(03)V99.
007100         10  WK-C-OPP-PROBPRES   PIC X(01).
007200         10  WK-C-OPP-CLOSDTE    PIC X(08).
007300         10  WK-C-OPP-CREDTE     PIC X(08).
007400         10  WK-C-OPP-LMODTS     PIC X(14).
007500         10  WK-C-OPP-OWNEML     PIC X(50).
007600         10  WK-C-OPP-PHONNO     PIC X(20).
007700         10  WK-C-OPP-WONIND     PIC X(01).
007800         10  WK-C-OPP-CLSIND     PIC X(01).

007900* OUTPUT WORK TABLE - HOLDS FULLY-TRANSFORMED ROWS UNTIL THE
008000* INSERTION SORT (OPQDRV1 D-SERIES) HAS PUT THEM IN CLOSE-DATE/
008100* OPPID SEQUENCE, THEN WRITTEN AND QUALITY-CHECKED IN THAT ORDER.
008200 01  WK-C-OUT-WORK-TABLE.
008300     05  WK-N-OUT-MAX            PIC 9(05) COMP VALUE 20000.
008400     05  WK-N-OUT-CNT            PIC 9(05) COMP VALUE ZERO.
008500     05  FILLER                  PIC X(04).
008600     05  WK-C-OUT-ENTRY OCCURS 20000 TIMES
008700                             INDEXED BY WK-X-OUT-IDX.
008800         10  WK-C-OUT-OPPID      PIC X(18).
008900         10  WK-C-OUT-ACCTID     PIC X(18).
009000         10  WK-C-OUT-ACCTNM     PIC X(40).
009100         10  WK-C-OUT-ACCTIND    PIC X(25).
009200         10  WK-C-OUT-OPPNAME    PIC X(40).
009300         10  WK-C-OUT-STGNAME    PIC X(25).
009400         10  WK-C-OUT-STGSTD     PIC X(15).
009500         10  WK-C-OUT-AMOUNT     PIC S9(11)V99.
009600         10  WK-C-OUT-CUYCD      PIC X(03).
009700         10  WK-C-OUT-AMTUSD     PIC S9(11)V99.
009800         10  WK-C-OUT-EXPREV     PIC S9(11)V99.
009900         10  WK-C-OUT-PROBPC     PIC 9(03)V99.
010000         10  WK-C-OUT-CLOSDTE    PIC X(08).
010100         10  WK-C-OUT-CREDTE     PIC X(08).
010200         10  WK-C-OUT-LMODTS     PIC X(14).
010300         10  WK-C-OUT-CYCDAYS    PIC S9(05).
010400         10  WK-C-OUT-EMLHASH    PIC X(64).
010500         10  WK-C-OUT-PHONNRM    PIC X(16).
010600         10  WK-C-OUT-WONIND     PIC 9(01).
010700         10  WK-C-OUT-LSTIND     PIC 9(01).
010800         10  WK-C-OUT-AMTPRES    PIC X(01).
010900         10  WK-C-OUT-PROBPRES   PIC X(01).
011000         10  WK-C-OUT-FXRFND     PIC X(01).
