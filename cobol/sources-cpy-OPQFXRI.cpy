000100******************************************************************
000200* COPYBOOK   :  OPQFXRI                                         *
000300* TITLE      :  FX RATE REFERENCE RECORD (FX-RATE-IN)            *
000400* DESCRIPTION:  ONE CURRENCY-TO-USD RATE, EFFECTIVE AS OF A      *
000500*               GIVEN DATE.  A CURRENCY MAY APPEAR MORE THAN     *
000600*               ONCE WITH DIFFERENT EFFECTIVE DATES; OPQXFXR     *
000700*               SEARCHES FOR THE LATEST RATE ON OR BEFORE THE    *
000800*               CLOSE DATE.                                      *
000900******************************************************************
001000* HISTORY OF AMENDMENT:                                         *
001100******************************************************************
001200* OPQ0004 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001300******************************************************************
001400 01  FXRIN-RECORD.
001500     05  FXRIN-CUYCD             PIC X(03).
001600     05  FXRIN-RATE              PIC 9(03)V9(06).
001700     05  FXRIN-RATE-R REDEFINES FXRIN-RATE
001800                                 PIC X(09).
001900     05  FXRIN-RATDTE            PIC X(08).
002000     05  FXRIN-RATDTE-R REDEFINES FXRIN-RATDTE.
002100         10  FXRIN-RAT-CCYY      PIC X(04).
002200         10  FXRIN-RAT-MM        PIC X(02).
002300         10  FXRIN-RAT-DD        PIC X(02).
002400     05  FILLER                  PIC X(02).
