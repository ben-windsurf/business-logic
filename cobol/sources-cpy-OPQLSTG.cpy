000100******************************************************************
000200* COPYBOOK   :  OPQLSTG                                         *
000300* TITLE      :  LINKAGE FOR OPQVSTG (STAGE NORMALIZATION)        *
000400* DESCRIPTION:  OPQDRV1 PASSES THE RAW SOURCE-SYSTEM STAGE LABEL  *
000500*               AND THE ADDRESS OF THE LOADED STAGE TABLE;        *
000600*               OPQVSTG RETURNS THE STANDARD STAGE NAME AND A     *
000700*               FOUND/NOT-FOUND FLAG.  COPY INTO LINKAGE OF       *
000800*               OPQDRV1 (BY THE CALL) AND OPQVSTG (BY THE USING). *
000900******************************************************************
001000* HISTORY OF AMENDMENT:                                         *
001100******************************************************************
001200* OPQ0009 - RLYNCH  - 11/03/1991 - INITIAL VERSION.              *
001300******************************************************************
001400 01  LK-STG-PARMS.
001500     05  LK-STG-SRCSTG           PIC X(25).
001600     05  LK-STG-STDSTG           PIC X(15).
001700     05  LK-STG-FOUND-SW         PIC X(01).
001800         88  LK-STG-FOUND            VALUE "Y".
001900         88  LK-STG-NOT-FOUND         VALUE "N".
002000     05  FILLER                  PIC X(04).
